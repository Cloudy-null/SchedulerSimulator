000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PSDRIVER.
000300 AUTHOR.         C. J. TALARICO.
000400 INSTALLATION.   T54 DATA CENTER - BATCH SCHEDULING GROUP.
000500 DATE-WRITTEN.   05/06/1991.
000600 DATE-COMPILED.
000700 SECURITY.       T54 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900********************************************************************
001000*                                                                  *
001100*A    ABSTRACT..                                                   *
001200*  PSDRIVER IS THE SIMULATION CONTROLLER FOR THE BATCH PROCESS-    *
001300*  SCHEDULING SIMULATOR.  IT READS A CARD-IMAGE COMMAND FILE OF    *
001400*  "C" (CONFIGURE), "A" (ARRIVAL) AND "D" (DISPLAY) COMMANDS ONE   *
001500*  LINE AT A TIME, CALLS PSPARSE TO SPLIT EACH LINE INTO ITS       *
001600*  OPERANDS, AND DRIVES PSPROCM TO ADVANCE THE SIMULATION CLOCK    *
001700*  AND PRINT SNAPSHOT REPORTS ACCORDINGLY.  THIS IS THE ONLY       *
001800*  ELEMENT OF THE SIMULATOR WITH ANY JCL OF ITS OWN.               *
001900*                                                                  *
002000*J    JCL..                                                        *
002100*                                                                  *
002200* //PSDRIVER  EXEC PGM=PSDRIVER                                   *
002300* //SYSPDUMP  DD SYSOUT=U,HOLD=YES                                 *
002400* //SYSOUT    DD SYSOUT=*                                          *
002500* //CMDIN     DD DSN=T54.T9511F.PSDRIVER.INPUT.DATA,               *
002600* //             DISP=SHR                                          *
002700* //*                                                               *
002800*                                                                  *
002900*P    ENTRY PARAMETERS..                                           *
003000*     NONE.                                                        *
003100*                                                                  *
003200*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003300*     I/O ERROR ON THE COMMAND FILE.                               *
003400*                                                                  *
003500*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003600*                                                                  *
003700*     PSPARSE  ---- COMMAND PARSER                                 *
003800*     PSPROCM  ---- PROCESS MANAGER / DISPATCH ENGINE              *
003900*                                                                  *
004000*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004100*     NONE.                                                        *
004200*                                                                  *
004300*H    MODIFICATION HISTORY..                                       *
004400*     DATE     BY   TICKET     DESCRIPTION                        *
004500*     -------- ---- ---------- ----------------------------       *
004600*     05/06/91 CJT  PS-0001    ORIGINAL PROGRAM.                   *
004700*     02/09/92 RVM  PS-0011    ADDED HOLD-QUEUE SUPPORT (NO         *
004800*                              DRIVER CHANGE NEEDED - PASSTHRU     *
004900*                              ONLY - NOTED HERE FOR THE RECORD).   *
005000*     08/14/95 CJT  PS-0071    ADDED THE UNRECOGNIZED-COMMAND-     *
005100*                              LETTER DEBUG LINE ON UPSI-0.         *
005200*     11/05/98 DKL  PS-0102    Y2K REVIEW - NO DATE FIELDS IN      *
005300*                              THIS PROGRAM, NO CHANGE REQUIRED.   *
005310*     01/14/00 CJT  PS-0119    STANDARDIZED WS-COMMAND-CNTR AND     *
005320*                              WS-IGNORED-LINE-CNTR TO COMP-3 - THESE*
005330*                              HAD SLIPPED IN AS BINARY BY MISTAKE. *
005400********************************************************************
005500 EJECT
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-3090.
005900 OBJECT-COMPUTER.   IBM-3090.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON STATUS IS PS-DEBUG-ON
006300            OFF STATUS IS PS-DEBUG-OFF.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT CMD-FILE ASSIGN TO CMDIN
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-CMD-FILE-STATUS.
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  CMD-FILE
007200     RECORDING MODE IS F.
007300 01  CMD-FILE-REC                    PIC X(80).
007400 EJECT
007500 WORKING-STORAGE SECTION.
007600 01  FILLER                          PIC X(32)
007700                                     VALUE 'PSDRIVER WORKING STORAGE BEGINS'.
007800********************************************************************
007900*    READ ONLY CONSTANTS
008000********************************************************************
008100 01  READ-ONLY-WORK-AREA.
008200     05  MSG01-IO-ERROR              PIC X(14)
008300                                     VALUE 'FILE ERROR:   '.
008400* SWITCHES AREA
008500     05  END-OF-FILE-INDICATOR       PIC X(01).
008600         88  END-OF-FILE                  VALUE 'Y'.
008700         88  CONTINUE-PROCESSING          VALUE 'N'.
008800     05  WS-CMD-FILE-STATUS           PIC X(02).
008900         88  CMD-FILE-OK                  VALUE '00'.
009000         88  CMD-FILE-EOF                 VALUE '10'.
009040     05  FILLER                      PIC X(02).
009050 01  READ-ONLY-DUMP REDEFINES READ-ONLY-WORK-AREA
009060                                     PIC X(19).
009100 EJECT
009200********************************************************************
009300*                V A R I A B L E   D A T A   A R E A S             *
009400********************************************************************
009450 77  WS-IGNORED-LINE-CNTR            PIC 9(09) COMP-3 VALUE ZERO.
009500 01  VARIABLE-WORK-AREA.
009600     05  WS-COMMAND-CNTR              PIC 9(09) COMP-3 VALUE ZERO.
009800     05  FILLER                       PIC X(21).
009900*
010000 01  WS-TRACE-AREA.
010100     05  WS-TRACE-CMD-TYPE            PIC X(01).
010200     05  WS-TRACE-TARGET              PIC 9(09).
010300     05  FILLER                       PIC X(10).
010400 01  WS-TRACE-VIEW REDEFINES WS-TRACE-AREA.
010500     05  WS-TRACE-RAW                 PIC X(20).
010600 EJECT
010650********************************************************************
010680*             COMMAND LINE / PARSED COMMAND WORK AREAS             *
010700********************************************************************
010800 COPY PSCMDLN.
010900 COPY PSPCB REPLACING ==PS-PCB-RECORD== BY ==WS-ARRIVAL-PCB==.
011000 COPY PSPCB REPLACING ==PS-PCB-RECORD== BY ==WS-DUMMY-PCB==.
011100 COPY PSSYSRC REPLACING ==PS-SYSRES-RECORD== BY ==WS-CONFIG-SYS==.
011200 COPY PSSYSRC REPLACING ==PS-SYSRES-RECORD== BY ==WS-DUMMY-SYS==.
011300*
011400 01  WS-PROCM-PARMS.
011500     05  WS-PM-OPCODE                 PIC X(01).
011600     05  WS-PM-TARGET-TIME            PIC 9(09).
011700     05  WS-PM-RESULT-TIME            PIC 9(09).
011800     05  FILLER                       PIC X(20).
011850 01  WS-PROCM-PARMS-DUMP REDEFINES WS-PROCM-PARMS
011860                                     PIC X(39).
011900*
012000 01  FILLER                          PIC X(32)
012100                                     VALUE 'PSDRIVER WORKING STORAGE ENDS  '.
012200 EJECT
012300 LINKAGE SECTION.
012400 EJECT
012500 PROCEDURE DIVISION.
012600********************************************************************
012700*                        MAINLINE LOGIC                            *
012800********************************************************************
012900*
013000 1-CONTROL-PROCESS.
013100     PERFORM 1-INITIALIZATION
013200         THRU 199-INITIALIZATION-EXIT.
013300     PERFORM 11-OPEN-FILES
013400         THRU 1199-OPEN-FILES-EXIT.
013500     SET CONTINUE-PROCESSING TO TRUE.
013600     PERFORM 2-MAIN-PROCESS
013700         THRU 2-MAIN-PROCESS-EXIT
013800         UNTIL END-OF-FILE.
013900     PERFORM EOJ9-CLOSE-FILES
014000         THRU EOJ9999-EXIT.
014100     GOBACK.
014200 EJECT
014300********************************************************************
014400*                         INITIALIZATION                           *
014500********************************************************************
014600*
014700 1-INITIALIZATION.
014800     INITIALIZE END-OF-FILE-INDICATOR.
014900     SET CONTINUE-PROCESSING TO TRUE.
015000     INITIALIZE WS-COMMAND-CNTR WS-IGNORED-LINE-CNTR.
015100 199-INITIALIZATION-EXIT.
015200     EXIT.
015300 EJECT
015400********************************************************************
015500*                         OPEN ALL FILES                           *
015600********************************************************************
015700*
015800 11-OPEN-FILES.
015900     OPEN INPUT CMD-FILE.
016000     IF NOT CMD-FILE-OK
016100         DISPLAY MSG01-IO-ERROR ' OPEN CMDIN, STATUS='
016200                 WS-CMD-FILE-STATUS
016300         GO TO EOJ99-ABEND
016400     END-IF.
016500 1199-OPEN-FILES-EXIT.
016600     EXIT.
016700 EJECT
016800********************************************************************
016900*                        MAIN PROCESS                              *
017000********************************************************************
017100*
017200 2-MAIN-PROCESS.
017300     PERFORM 21-READ-NEXT-LINE
017400         THRU 2199-READ-NEXT-LINE-EXIT.
017500     IF NOT END-OF-FILE
017600         PERFORM 22-PROCESS-LINE
017700             THRU 2299-PROCESS-LINE-EXIT
017800     END-IF.
017900 2-MAIN-PROCESS-EXIT.
018000     EXIT.
018100 EJECT
018200********************************************************************
018300*                    READ NEXT COMMAND LINE                        *
018400********************************************************************
018500*  BLANK LINES ARE SKIPPED SILENTLY - THIS ELEMENT NEVER COUNTS A
018600*  BLANK LINE AS A COMMAND OR AS AN IGNORED LINE.
018700*
018800 21-READ-NEXT-LINE.
018900     READ CMD-FILE INTO PS-CMD-RAW-LINE
019000         AT END
019100             SET END-OF-FILE TO TRUE
019200     END-READ.
019300     IF NOT END-OF-FILE
019400         IF NOT CMD-FILE-OK
019500             DISPLAY MSG01-IO-ERROR ' READ CMDIN, STATUS='
019600                     WS-CMD-FILE-STATUS
019700             GO TO EOJ99-ABEND
019800         END-IF
019900     END-IF.
020000     IF NOT END-OF-FILE
020100         IF PS-CMD-RAW-LINE = SPACES
020200             GO TO 21-READ-NEXT-LINE
020300         END-IF
020400     END-IF.
020500 2199-READ-NEXT-LINE-EXIT.
020600     EXIT.
020700 EJECT
020800********************************************************************
020900*                      PROCESS ONE LINE                            *
021000********************************************************************
021100*  THE FIRST NON-BLANK CHARACTER OF THE LINE SELECTS THE COMMAND -
021200*  PSPARSE RETURNS IT IN PS-CMD-TYPE FOR THE EVALUATE BELOW.
021300*
021400 22-PROCESS-LINE.
021500     CALL 'PSPARSE' USING PS-CMD-LINE-AREA PS-CMD-RECORD.
021600     ADD 1 TO WS-COMMAND-CNTR.
021620     IF PS-DEBUG-ON
021640         MOVE PS-CMD-TYPE TO WS-TRACE-CMD-TYPE
021650         DISPLAY 'PSDRIVER TRACE - CMD=' WS-TRACE-RAW
021660     END-IF.
021700     EVALUATE TRUE
021800         WHEN PS-CMD-IS-CONFIG
021900             PERFORM 220-DO-CONFIG
022000                 THRU 2209-DO-CONFIG-EXIT
022100         WHEN PS-CMD-IS-ARRIVAL
022200             PERFORM 230-DO-ARRIVAL
022300                 THRU 2309-DO-ARRIVAL-EXIT
022400         WHEN PS-CMD-IS-DISPLAY
022500             PERFORM 240-DO-DISPLAY
022600                 THRU 2409-DO-DISPLAY-EXIT
022700         WHEN OTHER
022800             ADD 1 TO WS-IGNORED-LINE-CNTR
023000             DISPLAY 'DEBUG -> Unknown Line: ' PS-CMD-RAW-LINE
023300     END-EVALUATE.
023400 2299-PROCESS-LINE-EXIT.
023500     EXIT.
023600*
023700********************************************************************
023800*                   220-DO-CONFIG  ( "C" COMMAND )                 *
023900********************************************************************
024000*  OPERAND ORDER: TIME, TOTAL MEMORY, TOTAL DEVICES.
024100*
024200 220-DO-CONFIG.
024300     MOVE PS-CFG-TIME TO WS-PM-TARGET-TIME.
024400     MOVE PS-CFG-MEMORY TO SYS-MEMORY-SIZE OF WS-CONFIG-SYS.
024500     MOVE PS-CFG-DEVICES TO SYS-NO-DEVS OF WS-CONFIG-SYS.
024600     MOVE 'I' TO WS-PM-OPCODE.
024700     CALL 'PSPROCM' USING WS-PROCM-PARMS WS-CONFIG-SYS WS-DUMMY-PCB.
024720     IF PS-DEBUG-ON
024740         DISPLAY 'PSDRIVER TRACE - PROCM PARMS: '
024750                 WS-PROCM-PARMS-DUMP
024760     END-IF.
024800 2209-DO-CONFIG-EXIT.
024900     EXIT.
025000*
025100********************************************************************
025200*                  230-DO-ARRIVAL  ( "A" COMMAND )                 *
025300********************************************************************
025400*  OPERAND ORDER: ARRIVAL TIME, PID, MEMORY, BURST, DEVICES,
025500*  PRIORITY.
025600*
025700 230-DO-ARRIVAL.
025800     MOVE PS-ARR-TIME TO WS-PM-TARGET-TIME.
025900     MOVE PS-ARR-PID TO PCB-PID OF WS-ARRIVAL-PCB.
026000     MOVE PS-ARR-TIME TO PCB-ARRIVAL-TIME OF WS-ARRIVAL-PCB.
026100     MOVE PS-ARR-BURST TO PCB-BURST-TIME OF WS-ARRIVAL-PCB.
026200     MOVE PS-ARR-PRIORITY TO PCB-PRIORITY OF WS-ARRIVAL-PCB.
026300     MOVE PS-ARR-MEMORY TO PCB-MEMORY-REQ OF WS-ARRIVAL-PCB.
026400     MOVE PS-ARR-DEVICES TO PCB-DEV-REQ OF WS-ARRIVAL-PCB.
026500     SET PCB-STATE-NEW OF WS-ARRIVAL-PCB TO TRUE.
026600     MOVE 'A' TO WS-PM-OPCODE.
026700     CALL 'PSPROCM' USING WS-PROCM-PARMS WS-DUMMY-SYS
026800         WS-ARRIVAL-PCB.
026820     IF PS-DEBUG-ON
026840         DISPLAY 'PSDRIVER TRACE - PROCM PARMS: '
026850                 WS-PROCM-PARMS-DUMP
026860     END-IF.
026900 2309-DO-ARRIVAL-EXIT.
027000     EXIT.
027100*
027200********************************************************************
027300*                  240-DO-DISPLAY  ( "D" COMMAND )                 *
027400********************************************************************
027500*  OPERAND ORDER: DISPLAY TIME.
027600*
027700 240-DO-DISPLAY.
027800     MOVE PS-DSP-TIME TO WS-PM-TARGET-TIME.
027900     MOVE 'D' TO WS-PM-OPCODE.
028000     CALL 'PSPROCM' USING WS-PROCM-PARMS WS-DUMMY-SYS WS-DUMMY-PCB.
028020     IF PS-DEBUG-ON
028040         DISPLAY 'PSDRIVER TRACE - PROCM PARMS: '
028050                 WS-PROCM-PARMS-DUMP
028060     END-IF.
028100 2409-DO-DISPLAY-EXIT.
028200     EXIT.
028300 EJECT
028400********************************************************************
028500*                        CLOSE FILES                               *
028600********************************************************************
028700*
028800 EOJ9-CLOSE-FILES.
028900     CLOSE CMD-FILE.
029000     DISPLAY 'PSDRIVER - COMMANDS READ:     ' WS-COMMAND-CNTR.
029100     DISPLAY 'PSDRIVER - LINES IGNORED:     ' WS-IGNORED-LINE-CNTR.
029200     GO TO EOJ9999-EXIT.
029300 EOJ99-ABEND.
029400     DISPLAY 'PSDRIVER ABENDING DUE TO ERROR'.
029420     IF PS-DEBUG-ON
029440         DISPLAY 'PSDRIVER TRACE - CONSTANTS/SWITCHES: '
029450                 READ-ONLY-DUMP
029460     END-IF.
029500 EOJ9999-EXIT.
029600     EXIT.
