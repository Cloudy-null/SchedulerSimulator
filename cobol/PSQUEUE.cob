000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PSQUEUE.
000300 AUTHOR.         R. V. MASELLI.
000400 INSTALLATION.   T54 DATA CENTER - BATCH SCHEDULING GROUP.
000500 DATE-WRITTEN.   04/18/1991.
000600 DATE-COMPILED.
000700 SECURITY.       T54 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*****************************************************************
001000*                                                                *
001100*A    ABSTRACT..                                                *
001200*  PSQUEUE OWNS THE FOUR NAMED QUEUES OF THE BATCH SCHEDULING    *
001300*  SIMULATOR - SUBM (SUBMIT), HQ01 (HOLD QUEUE 1), HQ02 (HOLD    *
001400*  QUEUE 2) AND RDY1 (READY).  SUBM, HQ02 AND RDY1 ARE PLAIN     *
001500*  FIFO TABLES.  HQ01 IS KEPT IN ASCENDING MEMORY-REQUIREMENT    *
001600*  ORDER (TIES BROKEN BY ARRIVAL TIME, FULL TIES FIFO) SO ITS    *
001700*  HEAD IS ALWAYS THE SMALLEST JOB PSPROCM CAN TRY NEXT.         *
001800*  EACH TABLE IS A COPY OF PSQTAB - SLOT 1 IS ALWAYS THE HEAD.   *
001900*                                                                *
002000*J    JCL..                                                     *
002100*                                                                *
002200*     CALLED ONLY - CARRIES NO JCL OF ITS OWN.                  *
002300*     CALL 'PSQUEUE' USING PS-QUE-PARMS PS-PCB-RECORD.          *
002400*                                                                *
002500*P    ENTRY PARAMETERS..                                        *
002600*     PS-QUE-PARMS   OPCODE, TARGET QUEUE-ID, INDEX (GET-BY-    *
002700*                    INDEX ONLY), AND THE COUNT/SUM/RESULT      *
002800*                    FIELDS RETURNED TO THE CALLER.              *
002900*     PS-PCB-RECORD  (COPY PSPCB) - THE JOB BEING ENQUEUED, OR   *
003000*                    RETURNED BY DEQUEUE/PEEK/GET-BY-INDEX.      *
003100*                                                                *
003200*     OPCODES:   E = ENQUEUE            D = DEQUEUE HEAD        *
003300*                P = PEEK HEAD          Z = SIZE (IS-EMPTY TOO)  *
003400*                V = SUM REMAINING BURST (QUANTUM COMPUTATION)   *
003500*                G = GET BY INDEX (SNAPSHOT DISPLAY)             *
003600*     QUEUE-ID:  S = SUBMIT   1 = HQ1   2 = HQ2   R = READY      *
003700*                                                                *
003800*E    ERRORS DETECTED BY THIS ELEMENT..                         *
003900*     A TABLE THAT FILLS PAST 200 ENTRIES OR AN UNRECOGNIZED     *
004000*     OPCODE/QUEUE-ID FORCES 999-ABEND.                          *
004100*                                                                *
004200*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
004300*                                                                *
004400*     NONE.                                                     *
004500*                                                                *
004600*U    USER CONSTANTS AND TABLES REFERENCED..                    *
004700*     PS-QTAB-MAX-SLOTS (200) - SEE PSQTAB.                      *
004800*                                                                *
004900*H    MODIFICATION HISTORY..                                    *
005000*     DATE     BY   TICKET     DESCRIPTION                      *
005100*     -------- ---- ---------- ----------------------------     *
005200*     04/18/91 RVM  PS-0003    ORIGINAL PROGRAM - SUBMIT AND     *
005300*                              READY ONLY, BOTH FIFO.             *
005400*     02/09/92 RVM  PS-0011    ADDED HQ1 AND HQ2 FOR THE HOLD    *
005500*                              QUEUE REWRITE.                    *
005600*     05/03/92 RVM  PS-0015    HQ1 CHANGED FROM FIFO TO SORTED   *
005700*                              INSERT ON MEMORY REQUIREMENT -    *
005800*                              OPS WANTED SMALL JOBS TO CLEAR     *
005900*                              THE HOLD QUEUE FIRST.              *
006000*     06/30/94 CJT  PS-0057    ADDED SUM-REMAINING-BURST (V) FOR *
006100*                              THE DYNAMIC ROUND ROBIN QUANTUM.  *
006200*     03/14/96 CJT  PS-0080    RAISED TABLE SIZE FROM 100 TO 200 *
006300*                              SLOTS (SEE PSQTAB CHANGE LOG).     *
006400*     11/05/98 DKL  PS-0102    Y2K REVIEW - NO DATE FIELDS IN    *
006500*                              THIS PROGRAM, NO CHANGE REQUIRED. *
006510*     04/03/00 DKL  PS-0119    STANDARDIZED WS-SUB, WS-INS-POS AND THE*
006520*                              QUE-INDEX/QUE-COUNT-OUT PARAMETERS TO*
006530*                              COMP-3 PER THE SHOP PACKED-COUNTER RULE.*
006600*****************************************************************
006700*
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.   IBM-3090.
007100 OBJECT-COMPUTER.   IBM-3090.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     UPSI-0 ON STATUS IS PS-DEBUG-ON
007500            OFF STATUS IS PS-DEBUG-OFF.
007600*
007700 DATA DIVISION.
007800 WORKING-STORAGE SECTION.
007900 01  FILLER                          PIC X(32)
008000                                     VALUE 'PSQUEUE WORKING STORAGE BEGINS '.
008100*
008200*****************************************************************
008300*             THE FOUR NAMED QUEUE TABLES                        *
008400*****************************************************************
008500 COPY PSQTAB REPLACING ==QNAME== BY ==SUBM==.
008600 COPY PSQTAB REPLACING ==QNAME== BY ==HQ01==.
008700 COPY PSQTAB REPLACING ==QNAME== BY ==HQ02==.
008800 COPY PSQTAB REPLACING ==QNAME== BY ==RDY1==.
008900*
008950 77  WS-SUB                          PIC S9(04) COMP-3 VALUE 0.
009000 01  WS-WORK-COUNTERS.
009200     05  WS-INS-POS                  PIC S9(04) COMP-3 VALUE 0.
009300     05  WS-FOUND-POS-SW             PIC X(01) VALUE 'N'.
009400         88  WS-INS-POS-FOUND            VALUE 'Y'.
009410     05  FILLER                      PIC X(06).
009420*
009440*  ZONED SHADOW OF THE SUBSCRIPT AND INSERT POSITION, KEPT IN
009460*  STEP SOLELY FOR THE HQ01 INSERT-SORT TRACE LINE.
009480 01  WS-SUB-TRACE-AREA.
009485     05  WS-SUB-TRACE-DISP           PIC 9(04).
009490     05  WS-INS-POS-TRACE-DISP       PIC 9(04).
009492     05  FILLER                      PIC X(02).
009495 01  WS-SUB-TRACE-VIEW REDEFINES WS-SUB-TRACE-AREA
009498                                     PIC X(10).
009500*
009600 01  WS-SUM-AREA.
009700     05  WS-SUM-WORK                 PIC 9(09) VALUE 0.
009800 01  WS-SUM-VIEW REDEFINES WS-SUM-AREA
009820                                     PIC X(09).
010000*
010050*
010060*  ZONED SHADOW OF THE COUNT/SUM RESULT FIELDS RETURNED TO THE
010070*  CALLER, KEPT SOLELY FOR THE END-OF-CALL RESULT TRACE LINE.
010080 01  WS-RESULT-TRACE-AREA.
010085     05  WS-COUNT-TRACE-DISP         PIC 9(04).
010090     05  WS-SUM-TRACE-DISP           PIC 9(09).
010092     05  FILLER                      PIC X(02).
010095 01  WS-RESULT-TRACE-VIEW REDEFINES WS-RESULT-TRACE-AREA
010098                                     PIC X(15).
010100 01  FILLER                          PIC X(32)
010200                                     VALUE 'PSQUEUE WORKING STORAGE ENDS   '.
010300*
010400 LINKAGE SECTION.
010500 01  PS-QUE-PARMS.
010600     05  PS-QUE-OPCODE               PIC X(01).
010700         88  PS-QUE-ENQUEUE               VALUE 'E'.
010800         88  PS-QUE-DEQUEUE               VALUE 'D'.
010900         88  PS-QUE-PEEK                  VALUE 'P'.
011000         88  PS-QUE-SIZE                  VALUE 'Z'.
011100         88  PS-QUE-SUM-BURST             VALUE 'V'.
011200         88  PS-QUE-GET-INDEX             VALUE 'G'.
011300     05  PS-QUE-ID                   PIC X(01).
011400         88  PS-QUE-SUBMIT                VALUE 'S'.
011500         88  PS-QUE-HQ1                   VALUE '1'.
011600         88  PS-QUE-HQ2                   VALUE '2'.
011700         88  PS-QUE-READY                 VALUE 'R'.
011800     05  PS-QUE-INDEX                PIC S9(04) COMP-3.
011900     05  PS-QUE-COUNT-OUT            PIC S9(04) COMP-3.
012000     05  PS-QUE-SUM-OUT              PIC 9(09).
012100     05  PS-QUE-RESULT               PIC X(01).
012200         88  PS-QUE-FOUND                 VALUE 'Y'.
012300         88  PS-QUE-NOT-FOUND             VALUE 'N'.
012400     05  FILLER                      PIC X(20).
012500 COPY PSPCB.
012600*
012700 PROCEDURE DIVISION USING PS-QUE-PARMS PS-PCB-RECORD.
012800*****************************************************************
012900*                        MAINLINE LOGIC                          *
013000*****************************************************************
013100*
013200 1-CONTROL-PROCESS.
013300     SET PS-QUE-NOT-FOUND TO TRUE.
013400     MOVE ZERO TO PS-QUE-COUNT-OUT PS-QUE-SUM-OUT.
013500     EVALUATE TRUE
013600         WHEN PS-QUE-ENQUEUE
013700             PERFORM 200-ENQUEUE
013800                 THRU 2099-ENQUEUE-EXIT
013900         WHEN PS-QUE-DEQUEUE
014000             PERFORM 300-DEQUEUE-HEAD
014100                 THRU 3099-DEQUEUE-HEAD-EXIT
014200         WHEN PS-QUE-PEEK
014300             PERFORM 400-PEEK-HEAD
014400                 THRU 4099-PEEK-HEAD-EXIT
014500         WHEN PS-QUE-SIZE
014600             PERFORM 500-QUEUE-SIZE
014700                 THRU 5099-QUEUE-SIZE-EXIT
014800         WHEN PS-QUE-SUM-BURST
014900             PERFORM 600-SUM-REMAINING-BURST
015000                 THRU 6099-SUM-REMAINING-BURST-EXIT
015100         WHEN PS-QUE-GET-INDEX
015200             PERFORM 700-GET-BY-INDEX
015300                 THRU 7099-GET-BY-INDEX-EXIT
015400         WHEN OTHER
015500             PERFORM 999-ABEND
015600                 THRU 9999-ABEND-EXIT
015700     END-EVALUATE.
015720     MOVE PS-QUE-COUNT-OUT TO WS-COUNT-TRACE-DISP.
015740     MOVE PS-QUE-SUM-OUT   TO WS-SUM-TRACE-DISP.
015760     IF PS-DEBUG-ON
015780         DISPLAY 'PSQUEUE TRACE - RESULT: ' WS-RESULT-TRACE-VIEW
015790     END-IF.
015800     GOBACK.
015900*
016000*****************************************************************
016100*                       200-ENQUEUE                               *
016200*****************************************************************
016300*
016400 200-ENQUEUE.
016500     EVALUATE TRUE
016600         WHEN PS-QUE-SUBMIT
016700             PERFORM 210-ENQUEUE-SUBM
016800                 THRU 2199-ENQUEUE-SUBM-EXIT
016900         WHEN PS-QUE-HQ1
017000             PERFORM 220-ENQUEUE-HQ01
017100                 THRU 2299-ENQUEUE-HQ01-EXIT
017200         WHEN PS-QUE-HQ2
017300             PERFORM 230-ENQUEUE-HQ02
017400                 THRU 2399-ENQUEUE-HQ02-EXIT
017500         WHEN PS-QUE-READY
017600             PERFORM 240-ENQUEUE-RDY1
017700                 THRU 2499-ENQUEUE-RDY1-EXIT
017800         WHEN OTHER
017900             PERFORM 999-ABEND
018000                 THRU 9999-ABEND-EXIT
018100     END-EVALUATE.
018200 2099-ENQUEUE-EXIT.
018300     EXIT.
018400*
018500 210-ENQUEUE-SUBM.
018600     IF SUBM-COUNT NOT < 200
018700         PERFORM 999-ABEND THRU 9999-ABEND-EXIT
018800     ELSE
018900         ADD 1 TO SUBM-COUNT
019000         MOVE PCB-PID          TO SUBM-S-PID (SUBM-COUNT)
019100         MOVE PCB-ARRIVAL-TIME TO SUBM-S-ARRIVAL (SUBM-COUNT)
019200         MOVE PCB-BURST-TIME   TO SUBM-S-BURST (SUBM-COUNT)
019300         MOVE PCB-PRIORITY     TO SUBM-S-PRIORITY (SUBM-COUNT)
019400         MOVE PCB-MEMORY-REQ   TO SUBM-S-MEMORY (SUBM-COUNT)
019500         MOVE PCB-DEV-REQ      TO SUBM-S-DEVICES (SUBM-COUNT)
019600         MOVE PCB-STATE        TO SUBM-S-STATE (SUBM-COUNT)
019700         SET PS-QUE-FOUND TO TRUE
019800     END-IF.
019900 2199-ENQUEUE-SUBM-EXIT.
020000     EXIT.
020100*
020200*  HQ01 IS KEPT IN ASCENDING MEMORY-REQUIREMENT ORDER, TIES
020300*  BROKEN BY THE SMALLER ARRIVAL TIME; A NEW ELEMENT EQUAL IN
020400*  BOTH KEYS TO AN EXISTING ONE GOES AFTER IT SO FULL TIES STAY
020500*  FIFO - OPS WANTED THE SMALLEST JOBS TO CLEAR THE HOLD QUEUE
020520*  FIRST (SEE THE PS-0015 CHANGE ABOVE).
020600*
020700 220-ENQUEUE-HQ01.
020800     IF HQ01-COUNT NOT < 200
020900         PERFORM 999-ABEND THRU 9999-ABEND-EXIT
021000     ELSE
021100         PERFORM 221-FIND-HQ01-INSERT-POS
021200             THRU 2219-FIND-HQ01-INSERT-POS-EXIT
021300         PERFORM 222-SHIFT-HQ01-UP
021400             THRU 2229-SHIFT-HQ01-UP-EXIT
021500         MOVE PCB-PID          TO HQ01-S-PID (WS-INS-POS)
021600         MOVE PCB-ARRIVAL-TIME TO HQ01-S-ARRIVAL (WS-INS-POS)
021700         MOVE PCB-BURST-TIME   TO HQ01-S-BURST (WS-INS-POS)
021800         MOVE PCB-PRIORITY     TO HQ01-S-PRIORITY (WS-INS-POS)
021900         MOVE PCB-MEMORY-REQ   TO HQ01-S-MEMORY (WS-INS-POS)
022000         MOVE PCB-DEV-REQ      TO HQ01-S-DEVICES (WS-INS-POS)
022100         MOVE PCB-STATE        TO HQ01-S-STATE (WS-INS-POS)
022200         ADD 1 TO HQ01-COUNT
022300         SET PS-QUE-FOUND TO TRUE
022400     END-IF.
022500 2299-ENQUEUE-HQ01-EXIT.
022600     EXIT.
022700*
022800 221-FIND-HQ01-INSERT-POS.
022900     MOVE 'N' TO WS-FOUND-POS-SW.
023000     MOVE 1   TO WS-SUB.
023100     PERFORM 2211-TEST-ONE-HQ01-SLOT
023200         THRU 2219-TEST-ONE-HQ01-SLOT-EXIT
023300         UNTIL WS-INS-POS-FOUND OR WS-SUB > HQ01-COUNT.
023400     IF NOT WS-INS-POS-FOUND
023500         COMPUTE WS-INS-POS = HQ01-COUNT + 1
023600     END-IF.
023620     MOVE WS-SUB     TO WS-SUB-TRACE-DISP.
023640     MOVE WS-INS-POS TO WS-INS-POS-TRACE-DISP.
023660     IF PS-DEBUG-ON
023680         DISPLAY 'PSQUEUE TRACE - SUB/INSPOS: ' WS-SUB-TRACE-VIEW
023690     END-IF.
023700 2219-FIND-HQ01-INSERT-POS-EXIT.
023800     EXIT.
023900*
024000 2211-TEST-ONE-HQ01-SLOT.
024100     IF PCB-MEMORY-REQ < HQ01-S-MEMORY (WS-SUB)
024200         MOVE WS-SUB TO WS-INS-POS
024300         SET WS-INS-POS-FOUND TO TRUE
024400     ELSE
024500         IF PCB-MEMORY-REQ = HQ01-S-MEMORY (WS-SUB)
024600             AND PCB-ARRIVAL-TIME < HQ01-S-ARRIVAL (WS-SUB)
024700             MOVE WS-SUB TO WS-INS-POS
024800             SET WS-INS-POS-FOUND TO TRUE
024900         ELSE
025000             ADD 1 TO WS-SUB
025100         END-IF
025200     END-IF.
025300 2219-TEST-ONE-HQ01-SLOT-EXIT.
025400     EXIT.
025500*
025600 222-SHIFT-HQ01-UP.
025700     MOVE HQ01-COUNT TO WS-SUB.
025800     PERFORM 2221-SHIFT-ONE-HQ01-SLOT
025900         THRU 2229-SHIFT-ONE-HQ01-SLOT-EXIT
026000         UNTIL WS-SUB < WS-INS-POS.
026100 2229-SHIFT-HQ01-UP-EXIT.
026200     EXIT.
026300*
026400 2221-SHIFT-ONE-HQ01-SLOT.
026500     MOVE HQ01-S-PID (WS-SUB)      TO HQ01-S-PID (WS-SUB + 1).
026600     MOVE HQ01-S-ARRIVAL (WS-SUB)  TO HQ01-S-ARRIVAL (WS-SUB + 1).
026700     MOVE HQ01-S-BURST (WS-SUB)    TO HQ01-S-BURST (WS-SUB + 1).
026800     MOVE HQ01-S-PRIORITY (WS-SUB) TO HQ01-S-PRIORITY (WS-SUB + 1).
026900     MOVE HQ01-S-MEMORY (WS-SUB)   TO HQ01-S-MEMORY (WS-SUB + 1).
027000     MOVE HQ01-S-DEVICES (WS-SUB)  TO HQ01-S-DEVICES (WS-SUB + 1).
027100     MOVE HQ01-S-STATE (WS-SUB)    TO HQ01-S-STATE (WS-SUB + 1).
027200     SUBTRACT 1 FROM WS-SUB.
027300 2229-SHIFT-ONE-HQ01-SLOT-EXIT.
027400     EXIT.
027500*
027600 230-ENQUEUE-HQ02.
027700     IF HQ02-COUNT NOT < 200
027800         PERFORM 999-ABEND THRU 9999-ABEND-EXIT
027900     ELSE
028000         ADD 1 TO HQ02-COUNT
028100         MOVE PCB-PID          TO HQ02-S-PID (HQ02-COUNT)
028200         MOVE PCB-ARRIVAL-TIME TO HQ02-S-ARRIVAL (HQ02-COUNT)
028300         MOVE PCB-BURST-TIME   TO HQ02-S-BURST (HQ02-COUNT)
028400         MOVE PCB-PRIORITY     TO HQ02-S-PRIORITY (HQ02-COUNT)
028500         MOVE PCB-MEMORY-REQ   TO HQ02-S-MEMORY (HQ02-COUNT)
028600         MOVE PCB-DEV-REQ      TO HQ02-S-DEVICES (HQ02-COUNT)
028700         MOVE PCB-STATE        TO HQ02-S-STATE (HQ02-COUNT)
028800         SET PS-QUE-FOUND TO TRUE
028900     END-IF.
029000 2399-ENQUEUE-HQ02-EXIT.
029100     EXIT.
029200*
029300 240-ENQUEUE-RDY1.
029400     IF RDY1-COUNT NOT < 200
029500         PERFORM 999-ABEND THRU 9999-ABEND-EXIT
029600     ELSE
029700         ADD 1 TO RDY1-COUNT
029800         MOVE PCB-PID          TO RDY1-S-PID (RDY1-COUNT)
029900         MOVE PCB-ARRIVAL-TIME TO RDY1-S-ARRIVAL (RDY1-COUNT)
030000         MOVE PCB-BURST-TIME   TO RDY1-S-BURST (RDY1-COUNT)
030100         MOVE PCB-PRIORITY     TO RDY1-S-PRIORITY (RDY1-COUNT)
030200         MOVE PCB-MEMORY-REQ   TO RDY1-S-MEMORY (RDY1-COUNT)
030300         MOVE PCB-DEV-REQ      TO RDY1-S-DEVICES (RDY1-COUNT)
030400         MOVE PCB-STATE        TO RDY1-S-STATE (RDY1-COUNT)
030500         SET PS-QUE-FOUND TO TRUE
030600     END-IF.
030700 2499-ENQUEUE-RDY1-EXIT.
030800     EXIT.
030900*
031000*****************************************************************
031100*                    300-DEQUEUE-HEAD                             *
031200*****************************************************************
031300*  RETURNS SLOT 1 AND SHIFTS THE REMAINING SLOTS DOWN BY ONE.
031400*  RETURNS PS-QUE-NOT-FOUND AND LEAVES PS-PCB-RECORD UNCHANGED
031500*  WHEN THE QUEUE IS EMPTY.
031600*
031700 300-DEQUEUE-HEAD.
031800     EVALUATE TRUE
031900         WHEN PS-QUE-SUBMIT
032000             PERFORM 310-DEQUEUE-SUBM
032100                 THRU 3199-DEQUEUE-SUBM-EXIT
032200         WHEN PS-QUE-HQ1
032300             PERFORM 320-DEQUEUE-HQ01
032400                 THRU 3299-DEQUEUE-HQ01-EXIT
032500         WHEN PS-QUE-HQ2
032600             PERFORM 330-DEQUEUE-HQ02
032700                 THRU 3399-DEQUEUE-HQ02-EXIT
032800         WHEN PS-QUE-READY
032900             PERFORM 340-DEQUEUE-RDY1
033000                 THRU 3499-DEQUEUE-RDY1-EXIT
033100         WHEN OTHER
033200             PERFORM 999-ABEND
033300                 THRU 9999-ABEND-EXIT
033400     END-EVALUATE.
033500 3099-DEQUEUE-HEAD-EXIT.
033600     EXIT.
033700*
033800 310-DEQUEUE-SUBM.
033900     IF SUBM-COUNT = 0
034000         SET PS-QUE-NOT-FOUND TO TRUE
034100     ELSE
034200         MOVE SUBM-S-PID (1)      TO PCB-PID
034300         MOVE SUBM-S-ARRIVAL (1)  TO PCB-ARRIVAL-TIME
034400         MOVE SUBM-S-BURST (1)    TO PCB-BURST-TIME
034500         MOVE SUBM-S-PRIORITY (1) TO PCB-PRIORITY
034600         MOVE SUBM-S-MEMORY (1)   TO PCB-MEMORY-REQ
034700         MOVE SUBM-S-DEVICES (1)  TO PCB-DEV-REQ
034800         MOVE SUBM-S-STATE (1)    TO PCB-STATE
034900         MOVE 2 TO WS-SUB
035000         PERFORM 311-SHIFT-DOWN-SUBM
035100             THRU 3119-SHIFT-DOWN-SUBM-EXIT
035200             UNTIL WS-SUB > SUBM-COUNT
035300         SUBTRACT 1 FROM SUBM-COUNT
035400         SET PS-QUE-FOUND TO TRUE
035500     END-IF.
035600 3199-DEQUEUE-SUBM-EXIT.
035700     EXIT.
035800*
035900 311-SHIFT-DOWN-SUBM.
036000     MOVE SUBM-S-PID (WS-SUB)      TO SUBM-S-PID (WS-SUB - 1).
036100     MOVE SUBM-S-ARRIVAL (WS-SUB)  TO SUBM-S-ARRIVAL (WS-SUB - 1).
036200     MOVE SUBM-S-BURST (WS-SUB)    TO SUBM-S-BURST (WS-SUB - 1).
036300     MOVE SUBM-S-PRIORITY (WS-SUB) TO SUBM-S-PRIORITY (WS-SUB - 1).
036400     MOVE SUBM-S-MEMORY (WS-SUB)   TO SUBM-S-MEMORY (WS-SUB - 1).
036500     MOVE SUBM-S-DEVICES (WS-SUB)  TO SUBM-S-DEVICES (WS-SUB - 1).
036600     MOVE SUBM-S-STATE (WS-SUB)    TO SUBM-S-STATE (WS-SUB - 1).
036700     ADD 1 TO WS-SUB.
036800 3119-SHIFT-DOWN-SUBM-EXIT.
036900     EXIT.
037000*
037100 320-DEQUEUE-HQ01.
037200     IF HQ01-COUNT = 0
037300         SET PS-QUE-NOT-FOUND TO TRUE
037400     ELSE
037500         MOVE HQ01-S-PID (1)      TO PCB-PID
037600         MOVE HQ01-S-ARRIVAL (1)  TO PCB-ARRIVAL-TIME
037700         MOVE HQ01-S-BURST (1)    TO PCB-BURST-TIME
037800         MOVE HQ01-S-PRIORITY (1) TO PCB-PRIORITY
037900         MOVE HQ01-S-MEMORY (1)   TO PCB-MEMORY-REQ
038000         MOVE HQ01-S-DEVICES (1)  TO PCB-DEV-REQ
038100         MOVE HQ01-S-STATE (1)    TO PCB-STATE
038200         MOVE 2 TO WS-SUB
038300         PERFORM 321-SHIFT-DOWN-HQ01
038400             THRU 3219-SHIFT-DOWN-HQ01-EXIT
038500             UNTIL WS-SUB > HQ01-COUNT
038600         SUBTRACT 1 FROM HQ01-COUNT
038700         SET PS-QUE-FOUND TO TRUE
038800     END-IF.
038900 3299-DEQUEUE-HQ01-EXIT.
039000     EXIT.
039100*
039200 321-SHIFT-DOWN-HQ01.
039300     MOVE HQ01-S-PID (WS-SUB)      TO HQ01-S-PID (WS-SUB - 1).
039400     MOVE HQ01-S-ARRIVAL (WS-SUB)  TO HQ01-S-ARRIVAL (WS-SUB - 1).
039500     MOVE HQ01-S-BURST (WS-SUB)    TO HQ01-S-BURST (WS-SUB - 1).
039600     MOVE HQ01-S-PRIORITY (WS-SUB) TO HQ01-S-PRIORITY (WS-SUB - 1).
039700     MOVE HQ01-S-MEMORY (WS-SUB)   TO HQ01-S-MEMORY (WS-SUB - 1).
039800     MOVE HQ01-S-DEVICES (WS-SUB)  TO HQ01-S-DEVICES (WS-SUB - 1).
039900     MOVE HQ01-S-STATE (WS-SUB)    TO HQ01-S-STATE (WS-SUB - 1).
040000     ADD 1 TO WS-SUB.
040100 3219-SHIFT-DOWN-HQ01-EXIT.
040200     EXIT.
040300*
040400 330-DEQUEUE-HQ02.
040500     IF HQ02-COUNT = 0
040600         SET PS-QUE-NOT-FOUND TO TRUE
040700     ELSE
040800         MOVE HQ02-S-PID (1)      TO PCB-PID
040900         MOVE HQ02-S-ARRIVAL (1)  TO PCB-ARRIVAL-TIME
041000         MOVE HQ02-S-BURST (1)    TO PCB-BURST-TIME
041100         MOVE HQ02-S-PRIORITY (1) TO PCB-PRIORITY
041200         MOVE HQ02-S-MEMORY (1)   TO PCB-MEMORY-REQ
041300         MOVE HQ02-S-DEVICES (1)  TO PCB-DEV-REQ
041400         MOVE HQ02-S-STATE (1)    TO PCB-STATE
041500         MOVE 2 TO WS-SUB
041600         PERFORM 331-SHIFT-DOWN-HQ02
041700             THRU 3319-SHIFT-DOWN-HQ02-EXIT
041800             UNTIL WS-SUB > HQ02-COUNT
041900         SUBTRACT 1 FROM HQ02-COUNT
042000         SET PS-QUE-FOUND TO TRUE
042100     END-IF.
042200 3399-DEQUEUE-HQ02-EXIT.
042300     EXIT.
042400*
042500 331-SHIFT-DOWN-HQ02.
042600     MOVE HQ02-S-PID (WS-SUB)      TO HQ02-S-PID (WS-SUB - 1).
042700     MOVE HQ02-S-ARRIVAL (WS-SUB)  TO HQ02-S-ARRIVAL (WS-SUB - 1).
042800     MOVE HQ02-S-BURST (WS-SUB)    TO HQ02-S-BURST (WS-SUB - 1).
042900     MOVE HQ02-S-PRIORITY (WS-SUB) TO HQ02-S-PRIORITY (WS-SUB - 1).
043000     MOVE HQ02-S-MEMORY (WS-SUB)   TO HQ02-S-MEMORY (WS-SUB - 1).
043100     MOVE HQ02-S-DEVICES (WS-SUB)  TO HQ02-S-DEVICES (WS-SUB - 1).
043200     MOVE HQ02-S-STATE (WS-SUB)    TO HQ02-S-STATE (WS-SUB - 1).
043300     ADD 1 TO WS-SUB.
043400 3319-SHIFT-DOWN-HQ02-EXIT.
043500     EXIT.
043600*
043700 340-DEQUEUE-RDY1.
043800     IF RDY1-COUNT = 0
043900         SET PS-QUE-NOT-FOUND TO TRUE
044000     ELSE
044100         MOVE RDY1-S-PID (1)      TO PCB-PID
044200         MOVE RDY1-S-ARRIVAL (1)  TO PCB-ARRIVAL-TIME
044300         MOVE RDY1-S-BURST (1)    TO PCB-BURST-TIME
044400         MOVE RDY1-S-PRIORITY (1) TO PCB-PRIORITY
044500         MOVE RDY1-S-MEMORY (1)   TO PCB-MEMORY-REQ
044600         MOVE RDY1-S-DEVICES (1)  TO PCB-DEV-REQ
044700         MOVE RDY1-S-STATE (1)    TO PCB-STATE
044800         MOVE 2 TO WS-SUB
044900         PERFORM 341-SHIFT-DOWN-RDY1
045000             THRU 3419-SHIFT-DOWN-RDY1-EXIT
045100             UNTIL WS-SUB > RDY1-COUNT
045200         SUBTRACT 1 FROM RDY1-COUNT
045300         SET PS-QUE-FOUND TO TRUE
045400     END-IF.
045500 3499-DEQUEUE-RDY1-EXIT.
045600     EXIT.
045700*
045800 341-SHIFT-DOWN-RDY1.
045900     MOVE RDY1-S-PID (WS-SUB)      TO RDY1-S-PID (WS-SUB - 1).
046000     MOVE RDY1-S-ARRIVAL (WS-SUB)  TO RDY1-S-ARRIVAL (WS-SUB - 1).
046100     MOVE RDY1-S-BURST (WS-SUB)    TO RDY1-S-BURST (WS-SUB - 1).
046200     MOVE RDY1-S-PRIORITY (WS-SUB) TO RDY1-S-PRIORITY (WS-SUB - 1).
046300     MOVE RDY1-S-MEMORY (WS-SUB)   TO RDY1-S-MEMORY (WS-SUB - 1).
046400     MOVE RDY1-S-DEVICES (WS-SUB)  TO RDY1-S-DEVICES (WS-SUB - 1).
046500     MOVE RDY1-S-STATE (WS-SUB)    TO RDY1-S-STATE (WS-SUB - 1).
046600     ADD 1 TO WS-SUB.
046700 3419-SHIFT-DOWN-RDY1-EXIT.
046800     EXIT.
046900*
047000*****************************************************************
047100*                     400-PEEK-HEAD                               *
047200*****************************************************************
047300*  SAME AS DEQUEUE BUT NON-DESTRUCTIVE - USED BY PSPROCM TO TEST
047400*  THE HEAD OF HQ01/HQ02 BEFORE COMMITTING TO A DEQUEUE.
047500*
047600 400-PEEK-HEAD.
047700     EVALUATE TRUE
047800         WHEN PS-QUE-SUBMIT
047900             IF SUBM-COUNT = 0
048000                 SET PS-QUE-NOT-FOUND TO TRUE
048100             ELSE
048200                 MOVE SUBM-S-PID (1)      TO PCB-PID
048300                 MOVE SUBM-S-ARRIVAL (1)  TO PCB-ARRIVAL-TIME
048400                 MOVE SUBM-S-BURST (1)    TO PCB-BURST-TIME
048500                 MOVE SUBM-S-PRIORITY (1) TO PCB-PRIORITY
048600                 MOVE SUBM-S-MEMORY (1)   TO PCB-MEMORY-REQ
048700                 MOVE SUBM-S-DEVICES (1)  TO PCB-DEV-REQ
048800                 MOVE SUBM-S-STATE (1)    TO PCB-STATE
048900                 SET PS-QUE-FOUND TO TRUE
049000             END-IF
049100         WHEN PS-QUE-HQ1
049200             IF HQ01-COUNT = 0
049300                 SET PS-QUE-NOT-FOUND TO TRUE
049400             ELSE
049500                 MOVE HQ01-S-PID (1)      TO PCB-PID
049600                 MOVE HQ01-S-ARRIVAL (1)  TO PCB-ARRIVAL-TIME
049700                 MOVE HQ01-S-BURST (1)    TO PCB-BURST-TIME
049800                 MOVE HQ01-S-PRIORITY (1) TO PCB-PRIORITY
049900                 MOVE HQ01-S-MEMORY (1)   TO PCB-MEMORY-REQ
050000                 MOVE HQ01-S-DEVICES (1)  TO PCB-DEV-REQ
050100                 MOVE HQ01-S-STATE (1)    TO PCB-STATE
050200                 SET PS-QUE-FOUND TO TRUE
050300             END-IF
050400         WHEN PS-QUE-HQ2
050500             IF HQ02-COUNT = 0
050600                 SET PS-QUE-NOT-FOUND TO TRUE
050700             ELSE
050800                 MOVE HQ02-S-PID (1)      TO PCB-PID
050900                 MOVE HQ02-S-ARRIVAL (1)  TO PCB-ARRIVAL-TIME
051000                 MOVE HQ02-S-BURST (1)    TO PCB-BURST-TIME
051100                 MOVE HQ02-S-PRIORITY (1) TO PCB-PRIORITY
051200                 MOVE HQ02-S-MEMORY (1)   TO PCB-MEMORY-REQ
051300                 MOVE HQ02-S-DEVICES (1)  TO PCB-DEV-REQ
051400                 MOVE HQ02-S-STATE (1)    TO PCB-STATE
051500                 SET PS-QUE-FOUND TO TRUE
051600             END-IF
051700         WHEN PS-QUE-READY
051800             IF RDY1-COUNT = 0
051900                 SET PS-QUE-NOT-FOUND TO TRUE
052000             ELSE
052100                 MOVE RDY1-S-PID (1)      TO PCB-PID
052200                 MOVE RDY1-S-ARRIVAL (1)  TO PCB-ARRIVAL-TIME
052300                 MOVE RDY1-S-BURST (1)    TO PCB-BURST-TIME
052400                 MOVE RDY1-S-PRIORITY (1) TO PCB-PRIORITY
052500                 MOVE RDY1-S-MEMORY (1)   TO PCB-MEMORY-REQ
052600                 MOVE RDY1-S-DEVICES (1)  TO PCB-DEV-REQ
052700                 MOVE RDY1-S-STATE (1)    TO PCB-STATE
052800                 SET PS-QUE-FOUND TO TRUE
052900             END-IF
053000         WHEN OTHER
053100             PERFORM 999-ABEND
053200                 THRU 9999-ABEND-EXIT
053300     END-EVALUATE.
053400 4099-PEEK-HEAD-EXIT.
053500     EXIT.
053600*
053700*****************************************************************
053800*                     500-QUEUE-SIZE                              *
053900*****************************************************************
054000*
054100 500-QUEUE-SIZE.
054200     EVALUATE TRUE
054300         WHEN PS-QUE-SUBMIT
054400             MOVE SUBM-COUNT TO PS-QUE-COUNT-OUT
054500         WHEN PS-QUE-HQ1
054600             MOVE HQ01-COUNT TO PS-QUE-COUNT-OUT
054700         WHEN PS-QUE-HQ2
054800             MOVE HQ02-COUNT TO PS-QUE-COUNT-OUT
054900         WHEN PS-QUE-READY
055000             MOVE RDY1-COUNT TO PS-QUE-COUNT-OUT
055100         WHEN OTHER
055200             PERFORM 999-ABEND
055300                 THRU 9999-ABEND-EXIT
055400     END-EVALUATE.
055500     SET PS-QUE-FOUND TO TRUE.
055600 5099-QUEUE-SIZE-EXIT.
055700     EXIT.
055800*
055900*****************************************************************
056000*               600-SUM-REMAINING-BURST                          *
056100*****************************************************************
056200*  RETURNS THE SUM OF PCB-BURST-TIME OVER EVERY JOB CURRENTLY IN
056300*  THE TARGET QUEUE, AND THE COUNT OF JOBS SUMMED, FOR PSSCHED'S
056400*  DYNAMIC ROUND ROBIN QUANTUM CALCULATION.
056500*
056600 600-SUM-REMAINING-BURST.
056700     MOVE ZERO TO PS-QUE-SUM-OUT.
056800     EVALUATE TRUE
056900         WHEN PS-QUE-SUBMIT
057000             MOVE SUBM-COUNT TO PS-QUE-COUNT-OUT
057100             MOVE 1 TO WS-SUB
057200             PERFORM 610-ADD-ONE-SUBM-BURST
057300                 THRU 6199-ADD-ONE-SUBM-BURST-EXIT
057400                 UNTIL WS-SUB > SUBM-COUNT
057500         WHEN PS-QUE-HQ1
057600             MOVE HQ01-COUNT TO PS-QUE-COUNT-OUT
057700             MOVE 1 TO WS-SUB
057800             PERFORM 620-ADD-ONE-HQ01-BURST
057900                 THRU 6299-ADD-ONE-HQ01-BURST-EXIT
058000                 UNTIL WS-SUB > HQ01-COUNT
058100         WHEN PS-QUE-HQ2
058200             MOVE HQ02-COUNT TO PS-QUE-COUNT-OUT
058300             MOVE 1 TO WS-SUB
058400             PERFORM 630-ADD-ONE-HQ02-BURST
058500                 THRU 6399-ADD-ONE-HQ02-BURST-EXIT
058600                 UNTIL WS-SUB > HQ02-COUNT
058700         WHEN PS-QUE-READY
058800             MOVE RDY1-COUNT TO PS-QUE-COUNT-OUT
058900             MOVE 1 TO WS-SUB
059000             PERFORM 640-ADD-ONE-RDY1-BURST
059100                 THRU 6499-ADD-ONE-RDY1-BURST-EXIT
059200                 UNTIL WS-SUB > RDY1-COUNT
059300         WHEN OTHER
059400             PERFORM 999-ABEND
059500                 THRU 9999-ABEND-EXIT
059600     END-EVALUATE.
059700     SET PS-QUE-FOUND TO TRUE.
059720     MOVE PS-QUE-SUM-OUT TO WS-SUM-WORK.
059740     IF PS-DEBUG-ON
059760         DISPLAY 'PSQUEUE TRACE - BURST SUM: ' WS-SUM-VIEW
059780     END-IF.
059800 6099-SUM-REMAINING-BURST-EXIT.
059900     EXIT.
060000*
060100 610-ADD-ONE-SUBM-BURST.
060200     ADD SUBM-S-BURST (WS-SUB) TO PS-QUE-SUM-OUT.
060300     ADD 1 TO WS-SUB.
060400 6199-ADD-ONE-SUBM-BURST-EXIT.
060500     EXIT.
060600*
060700 620-ADD-ONE-HQ01-BURST.
060800     ADD HQ01-S-BURST (WS-SUB) TO PS-QUE-SUM-OUT.
060900     ADD 1 TO WS-SUB.
061000 6299-ADD-ONE-HQ01-BURST-EXIT.
061100     EXIT.
061200*
061300 630-ADD-ONE-HQ02-BURST.
061400     ADD HQ02-S-BURST (WS-SUB) TO PS-QUE-SUM-OUT.
061500     ADD 1 TO WS-SUB.
061600 6399-ADD-ONE-HQ02-BURST-EXIT.
061700     EXIT.
061800*
061900 640-ADD-ONE-RDY1-BURST.
062000     ADD RDY1-S-BURST (WS-SUB) TO PS-QUE-SUM-OUT.
062100     ADD 1 TO WS-SUB.
062200 6499-ADD-ONE-RDY1-BURST-EXIT.
062300     EXIT.
062400*
062500*****************************************************************
062600*                   700-GET-BY-INDEX                              *
062700*****************************************************************
062800*  NON-DESTRUCTIVE RANDOM ACCESS BY 1-BASED POSITION, USED BY
062900*  PSPROCM TO WALK A QUEUE FRONT TO BACK FOR THE SNAPSHOT PRINT.
063000*
063100 700-GET-BY-INDEX.
063200     EVALUATE TRUE
063300         WHEN PS-QUE-SUBMIT
063400             IF PS-QUE-INDEX > 0 AND PS-QUE-INDEX NOT > SUBM-COUNT
063500                 MOVE SUBM-S-PID (PS-QUE-INDEX)      TO PCB-PID
063600                 MOVE SUBM-S-ARRIVAL (PS-QUE-INDEX)  TO PCB-ARRIVAL-TIME
063700                 MOVE SUBM-S-BURST (PS-QUE-INDEX)    TO PCB-BURST-TIME
063800                 MOVE SUBM-S-PRIORITY (PS-QUE-INDEX) TO PCB-PRIORITY
063900                 MOVE SUBM-S-MEMORY (PS-QUE-INDEX)   TO PCB-MEMORY-REQ
064000                 MOVE SUBM-S-DEVICES (PS-QUE-INDEX)  TO PCB-DEV-REQ
064100                 MOVE SUBM-S-STATE (PS-QUE-INDEX)    TO PCB-STATE
064200                 SET PS-QUE-FOUND TO TRUE
064300             END-IF
064400         WHEN PS-QUE-HQ1
064500             IF PS-QUE-INDEX > 0 AND PS-QUE-INDEX NOT > HQ01-COUNT
064600                 MOVE HQ01-S-PID (PS-QUE-INDEX)      TO PCB-PID
064700                 MOVE HQ01-S-ARRIVAL (PS-QUE-INDEX)  TO PCB-ARRIVAL-TIME
064800                 MOVE HQ01-S-BURST (PS-QUE-INDEX)    TO PCB-BURST-TIME
064900                 MOVE HQ01-S-PRIORITY (PS-QUE-INDEX) TO PCB-PRIORITY
065000                 MOVE HQ01-S-MEMORY (PS-QUE-INDEX)   TO PCB-MEMORY-REQ
065100                 MOVE HQ01-S-DEVICES (PS-QUE-INDEX)  TO PCB-DEV-REQ
065200                 MOVE HQ01-S-STATE (PS-QUE-INDEX)    TO PCB-STATE
065300                 SET PS-QUE-FOUND TO TRUE
065400             END-IF
065500         WHEN PS-QUE-HQ2
065600             IF PS-QUE-INDEX > 0 AND PS-QUE-INDEX NOT > HQ02-COUNT
065700                 MOVE HQ02-S-PID (PS-QUE-INDEX)      TO PCB-PID
065800                 MOVE HQ02-S-ARRIVAL (PS-QUE-INDEX)  TO PCB-ARRIVAL-TIME
065900                 MOVE HQ02-S-BURST (PS-QUE-INDEX)    TO PCB-BURST-TIME
066000                 MOVE HQ02-S-PRIORITY (PS-QUE-INDEX) TO PCB-PRIORITY
066100                 MOVE HQ02-S-MEMORY (PS-QUE-INDEX)   TO PCB-MEMORY-REQ
066200                 MOVE HQ02-S-DEVICES (PS-QUE-INDEX)  TO PCB-DEV-REQ
066300                 MOVE HQ02-S-STATE (PS-QUE-INDEX)    TO PCB-STATE
066400                 SET PS-QUE-FOUND TO TRUE
066500             END-IF
066600         WHEN PS-QUE-READY
066700             IF PS-QUE-INDEX > 0 AND PS-QUE-INDEX NOT > RDY1-COUNT
066800                 MOVE RDY1-S-PID (PS-QUE-INDEX)      TO PCB-PID
066900                 MOVE RDY1-S-ARRIVAL (PS-QUE-INDEX)  TO PCB-ARRIVAL-TIME
067000                 MOVE RDY1-S-BURST (PS-QUE-INDEX)    TO PCB-BURST-TIME
067100                 MOVE RDY1-S-PRIORITY (PS-QUE-INDEX) TO PCB-PRIORITY
067200                 MOVE RDY1-S-MEMORY (PS-QUE-INDEX)   TO PCB-MEMORY-REQ
067300                 MOVE RDY1-S-DEVICES (PS-QUE-INDEX)  TO PCB-DEV-REQ
067400                 MOVE RDY1-S-STATE (PS-QUE-INDEX)    TO PCB-STATE
067500                 SET PS-QUE-FOUND TO TRUE
067600             END-IF
067700         WHEN OTHER
067800             PERFORM 999-ABEND
067900                 THRU 9999-ABEND-EXIT
068000     END-EVALUATE.
068100 7099-GET-BY-INDEX-EXIT.
068200     EXIT.
068300*
068400*****************************************************************
068500*                       999-ABEND                                 *
068600*****************************************************************
068700*
068800 999-ABEND.
068900     DISPLAY 'PSQUEUE ABENDING - BAD OPCODE/QUEUE-ID OR TABLE '
069000             'FULL: ' PS-QUE-OPCODE ' / ' PS-QUE-ID.
069100 9999-ABEND-EXIT.
069200     EXIT.
