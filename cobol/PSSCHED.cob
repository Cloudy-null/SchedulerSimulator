000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PSSCHED.
000300 AUTHOR.         C. J. TALARICO.
000400 INSTALLATION.   T54 DATA CENTER - BATCH SCHEDULING GROUP.
000500 DATE-WRITTEN.   06/22/1992.
000600 DATE-COMPILED.
000700 SECURITY.       T54 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*****************************************************************
001000*                                                                *
001100*A    ABSTRACT..                                                *
001200*  PSSCHED PICKS THE NEXT JOB TO RUN AND COMPUTES ITS TIME       *
001300*  SLICE UNDER ONE OF THREE POLICIES SELECTED BY PS-POLICY-CODE  *
001400*  - FIRST-COME-FIRST-SERVED, STATIC ROUND ROBIN (FIXED          *
001500*  QUANTUM) OR DYNAMIC ROUND ROBIN (QUANTUM RECOMPUTED EVERY     *
001600*  SLICE FROM THE AVERAGE REMAINING BURST OF THE READY SET).     *
001700*  PSPROCM CALLS THIS ELEMENT ONCE PER DISPATCH DECISION - IT    *
001800*  DOES NOT TOUCH THE QUEUES OR THE RESOURCES UNIT ITSELF.       *
001900*                                                                *
002000*J    JCL..                                                     *
002100*                                                                *
002200*     CALLED ONLY - CARRIES NO JCL OF ITS OWN.                  *
002300*     CALL 'PSSCHED' USING PS-SCHED-PARMS PS-PCB-RECORD.        *
002400*                                                                *
002500*P    ENTRY PARAMETERS..                                        *
002600*     PS-SCHED-PARMS  POLICY CODE, THE FIXED QUANTUM (STATIC RR *
002700*                     ONLY), THE HEAD-OF-READY BURST SUM AND     *
002800*                     COUNT SUPPLIED BY THE CALLER (VIA          *
002900*                     PSQUEUE'S SUM-REMAINING-BURST OPCODE),     *
003000*                     AND THE COMPUTED SLICE RETURNED.           *
003100*     PS-PCB-RECORD   (COPY PSPCB) - THE JOB SELECTED TO RUN -   *
003200*                     ITS BURST-TIME IS THE JOB'S OWN REMAINING  *
003300*                     BURST AT THE MOMENT OF SELECTION.          *
003400*                                                                *
003500*E    ERRORS DETECTED BY THIS ELEMENT..                         *
003600*     AN UNRECOGNIZED POLICY CODE FORCES 999-ABEND.              *
003700*                                                                *
003800*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
003900*                                                                *
004000*     NONE.                                                     *
004100*                                                                *
004200*U    USER CONSTANTS AND TABLES REFERENCED..                    *
004300*     NONE.                                                     *
004400*                                                                *
004500*H    MODIFICATION HISTORY..                                    *
004600*     DATE     BY   TICKET     DESCRIPTION                      *
004700*     -------- ---- ---------- ----------------------------     *
004800*     06/22/92 CJT  PS-0016    ORIGINAL PROGRAM - FCFS AND       *
004900*                              STATIC ROUND ROBIN ONLY.           *
005000*     07/11/94 CJT  PS-0058    ADDED DYNAMIC ROUND ROBIN AND THE *
005100*                              FIRST-SLICE-IS-FULL-BURST RULE -  *
005200*                              OPS WANTED THE FIRST DISPATCH OF  *
005300*                              A FRESH JOB TO NOT BE CUT SHORT.  *
005400*     09/19/95 DKL  PS-0071    HALF-UP ROUNDING OF THE DYNAMIC   *
005500*                              QUANTUM CORRECTED - WAS TRUNCATING*
005600*                              INSTEAD OF ROUNDING, SHORTING     *
005700*                              JOBS BY UP TO ONE TICK PER SLICE. *
005800*     11/05/98 DKL  PS-0102    Y2K REVIEW - NO DATE FIELDS IN    *
005900*                              THIS PROGRAM, NO CHANGE REQUIRED. *
005910*     04/03/00 CJT  PS-0119    STANDARDIZED THE QUANTUM ARITHMETIC AND*
005920*                              LINKAGE FIELDS TO COMP-3, WIDENED WS-*
005930*                              COMPUTE-DUMP AND PS-FIXED-QUANTUM-X. *
006000*****************************************************************
006100*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.   IBM-3090.
006500 OBJECT-COMPUTER.   IBM-3090.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     UPSI-0 ON STATUS IS PS-DEBUG-ON
006900            OFF STATUS IS PS-DEBUG-OFF.
007000*
007100 DATA DIVISION.
007200 WORKING-STORAGE SECTION.
007300 01  FILLER                          PIC X(32)
007400                                     VALUE 'PSSCHED WORKING STORAGE BEGINS '.
007500*
007600*  WS-DRR-EVER-RUN REMEMBERS, ACROSS CALLS, WHETHER DYNAMIC
007700*  ROUND ROBIN HAS EVER COMPUTED A SLICE FOR THE CURRENT SIMU-
007800*  LATION RUN - THE VERY FIRST ONE IS THE JOB'S FULL BURST.
007900*
008000 01  WS-DRR-STATUS.
008100     05  WS-DRR-EVER-RUN-SW          PIC X(01) VALUE 'N'.
008200         88  WS-DRR-EVER-RUN             VALUE 'Y'.
008300     05  FILLER                      PIC X(09).
008400*
008500 01  WS-DRR-STATUS-X REDEFINES WS-DRR-STATUS.
008600     05  WS-DRR-STATUS-PRINT         PIC X(10).
008700*
008800 01  WS-COMPUTE-AREA.
008900     05  WS-TOTAL-BURST              PIC 9(09) COMP-3.
009000     05  WS-TOTAL-COUNT              PIC S9(04) COMP-3.
009100     05  WS-QUOTIENT-WHOLE           PIC 9(09) COMP-3.
009200     05  WS-REMAINDER-X2             PIC 9(09) COMP-3.
009250     05  FILLER                      PIC X(02).
009300*
009400*  WS-COMPUTE-DUMP GIVES 999-ABEND A RAW BYTE VIEW OF THE
009500*  QUANTUM ARITHMETIC WORK AREA FOR THE SYSTEM LOG WHEN A
009600*  RECOMPUTE-QUANTUM CALL COMES IN WITH A ZERO COUNT.
009700*
009800 01  WS-COMPUTE-DUMP REDEFINES WS-COMPUTE-AREA.
009900     05  FILLER                      PIC X(20).
010000*
010100 01  FILLER                          PIC X(32)
010200                                     VALUE 'PSSCHED WORKING STORAGE ENDS   '.
010300*
010400 LINKAGE SECTION.
010500 01  PS-SCHED-PARMS.
010600     05  PS-POLICY-CODE              PIC X(01).
010700         88  PS-POLICY-FCFS               VALUE 'F'.
010800         88  PS-POLICY-STATIC-RR          VALUE 'S'.
010900         88  PS-POLICY-DYNAMIC-RR         VALUE 'D'.
011000     05  PS-FIXED-QUANTUM             PIC 9(09) COMP-3.
011100     05  PS-FIXED-QUANTUM-X REDEFINES PS-FIXED-QUANTUM
011200                                      PIC X(05).
011300     05  PS-READY-BURST-SUM           PIC 9(09).
011400     05  PS-READY-BURST-COUNT         PIC S9(04) COMP-3.
011500     05  PS-COMPUTED-SLICE            PIC 9(09) COMP-3.
011600     05  PS-SR-RETAINED                PIC 9(09).
011700     05  PS-AR-RETAINED                PIC 9(09) COMP-3.
011800     05  FILLER                       PIC X(20).
011900 COPY PSPCB.
012000*
012100 PROCEDURE DIVISION USING PS-SCHED-PARMS PS-PCB-RECORD.
012200*****************************************************************
012300*                        MAINLINE LOGIC                          *
012400*****************************************************************
012500*
012600 1-CONTROL-PROCESS.
012700     MOVE ZERO TO PS-COMPUTED-SLICE.
012800     EVALUATE TRUE
012900         WHEN PS-POLICY-FCFS
013000             PERFORM 200-POLICY-FCFS
013100                 THRU 2099-POLICY-FCFS-EXIT
013200         WHEN PS-POLICY-STATIC-RR
013300             PERFORM 300-POLICY-STATIC-RR
013400                 THRU 3099-POLICY-STATIC-RR-EXIT
013500         WHEN PS-POLICY-DYNAMIC-RR
013600             PERFORM 400-POLICY-DYNAMIC-RR
013700                 THRU 4099-POLICY-DYNAMIC-RR-EXIT
013800         WHEN OTHER
013900             PERFORM 999-ABEND
014000                 THRU 9999-ABEND-EXIT
014100     END-EVALUATE.
014200     GOBACK.
014300*
014400*****************************************************************
014500*         200-POLICY-FCFS - RUN THE SELECTED JOB TO COMPLETION   *
014600*****************************************************************
014700*
014800 200-POLICY-FCFS.
014900     IF PCB-BURST-TIME > 1
015000         MOVE PCB-BURST-TIME TO PS-COMPUTED-SLICE
015100     ELSE
015200         MOVE 1 TO PS-COMPUTED-SLICE
015300     END-IF.
015400 2099-POLICY-FCFS-EXIT.
015500     EXIT.
015600*
015700*****************************************************************
015800*    300-POLICY-STATIC-RR - FIXED QUANTUM, FORCED MINIMUM OF 1   *
015900*****************************************************************
016000*
016100 300-POLICY-STATIC-RR.
016200     IF PS-FIXED-QUANTUM > 1
016300         MOVE PS-FIXED-QUANTUM TO PS-COMPUTED-SLICE
016400     ELSE
016500         MOVE 1 TO PS-COMPUTED-SLICE
016600     END-IF.
016700 3099-POLICY-STATIC-RR-EXIT.
016800     EXIT.
016900*
017000*****************************************************************
017100*   400-POLICY-DYNAMIC-RR - QUANTUM RECOMPUTED EVERY SLICE FROM  *
017200*   THE AVERAGE REMAINING BURST OF THE SELECTED JOB PLUS READY   *
017300*****************************************************************
017400*  PS-READY-BURST-SUM/COUNT ARE SUPPLIED BY PSPROCM, WHO ASKS
017500*  PSQUEUE FOR THE SUM-REMAINING-BURST OF THE READY QUEUE BEFORE
017600*  CALLING HERE - THE SELECTED JOB (ALREADY OFF THE QUEUE) IS
017700*  NOT INCLUDED IN THAT SUM, SO WE ADD IT IN OURSELVES BELOW.
017800*
017900 400-POLICY-DYNAMIC-RR.
018000     IF NOT WS-DRR-EVER-RUN
018100         PERFORM 410-FIRST-EVER-SLICE
018200             THRU 4199-FIRST-EVER-SLICE-EXIT
018300     ELSE
018400         PERFORM 420-RECOMPUTE-QUANTUM
018500             THRU 4299-RECOMPUTE-QUANTUM-EXIT
018600     END-IF.
018700 4099-POLICY-DYNAMIC-RR-EXIT.
018800     EXIT.
018900*
019000 410-FIRST-EVER-SLICE.
019100     IF PCB-BURST-TIME > 1
019200         MOVE PCB-BURST-TIME TO PS-COMPUTED-SLICE
019300     ELSE
019400         MOVE 1 TO PS-COMPUTED-SLICE
019500     END-IF.
019600     MOVE PCB-BURST-TIME TO PS-SR-RETAINED.
019700     MOVE PCB-BURST-TIME TO PS-AR-RETAINED.
019800     SET WS-DRR-EVER-RUN TO TRUE.
019900 4199-FIRST-EVER-SLICE-EXIT.
020000     EXIT.
020100*
020200*  AR = ROUND-HALF-UP(SR / COUNT), MINIMUM 1.  DOUBLING THE
020300*  REMAINDER AND COMPARING AGAINST THE DIVISOR AVOIDS ANY
020400*  INTRINSIC FUNCTION AND GIVES EXACT INTEGER ROUND-HALF-UP.
020500*
020600 420-RECOMPUTE-QUANTUM.
020700     COMPUTE WS-TOTAL-BURST =
020800         PS-READY-BURST-SUM + PCB-BURST-TIME.
020900     COMPUTE WS-TOTAL-COUNT = PS-READY-BURST-COUNT + 1.
021000     MOVE WS-TOTAL-BURST TO PS-SR-RETAINED.
021100     IF WS-TOTAL-COUNT = 0
021200         DISPLAY 'PSSCHED WARNING - ZERO-COUNT QUANTUM REQUEST, '
021300                 'DUMP=' WS-COMPUTE-DUMP
021400         MOVE 1 TO PS-AR-RETAINED
021500     ELSE
021600         DIVIDE WS-TOTAL-BURST BY WS-TOTAL-COUNT
021700             GIVING WS-QUOTIENT-WHOLE
021800             REMAINDER WS-REMAINDER-X2
021900         COMPUTE WS-REMAINDER-X2 = WS-REMAINDER-X2 * 2
022000         IF WS-REMAINDER-X2 NOT < WS-TOTAL-COUNT
022100             ADD 1 TO WS-QUOTIENT-WHOLE
022200         END-IF
022300         IF WS-QUOTIENT-WHOLE > 1
022400             MOVE WS-QUOTIENT-WHOLE TO PS-AR-RETAINED
022500         ELSE
022600             MOVE 1 TO PS-AR-RETAINED
022700         END-IF
022800     END-IF.
022900     MOVE PS-AR-RETAINED TO PS-COMPUTED-SLICE.
023000     IF PS-DEBUG-ON
023100         DISPLAY 'PSSCHED TRACE - SR=' WS-TOTAL-BURST
023200                 ' N=' WS-TOTAL-COUNT ' AR=' PS-AR-RETAINED
023300     END-IF.
023400 4299-RECOMPUTE-QUANTUM-EXIT.
023500     EXIT.
023600*
023700*****************************************************************
023800*                       999-ABEND                                 *
023900*****************************************************************
024000*
024100 999-ABEND.
024200     DISPLAY 'PSSCHED ABENDING - BAD POLICY CODE: ' PS-POLICY-CODE.
024300 9999-ABEND-EXIT.
024400     EXIT.
