000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PSPARSE.
000300 AUTHOR.         R. V. MASELLI.
000400 INSTALLATION.   T54 DATA CENTER - BATCH SCHEDULING GROUP.
000500 DATE-WRITTEN.   04/12/1991.
000600 DATE-COMPILED.
000700 SECURITY.       T54 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*****************************************************************
001000*                                                                *
001100*A    ABSTRACT..                                                *
001200*  PSPARSE IS THE COMMAND-LINE OPERAND EXTRACTOR FOR THE BATCH  *
001300*  SCHEDULING SIMULATOR SUITE.  GIVEN ONE RAW INPUT LINE IT     *
001400*  SPLITS OFF THE LEADING COMMAND LETTER, THEN WALKS THE        *
001500*  REMAINING SPACE-SEPARATED TOKENS LEFT TO RIGHT, TURNING EACH *
001600*  ONE INTO AN UNSIGNED INTEGER OPERAND - EITHER A BARE NUMBER  *
001700*  OR THE DIGITS TRAILING A KEY=VALUE PAIR.                     *
001800*                                                                *
001900*J    JCL..                                                     *
002000*                                                                *
002100*     CALLED ONLY - CARRIES NO JCL OF ITS OWN.                  *
002200*     CALL 'PSPARSE' USING PS-CMD-LINE-AREA PS-CMD-RECORD.      *
002300*                                                                *
002400*P    ENTRY PARAMETERS..                                        *
002500*     PS-CMD-LINE-AREA  (COPY PSCMDLN) - THE 80-BYTE INPUT LINE.*
002600*     PS-CMD-RECORD     (COPY PSCMDLN) - RETURNED CMD-TYPE AND  *
002700*                        UP TO 6 PARSED OPERANDS, IN ORDER.     *
002800*                                                                *
002900*E    ERRORS DETECTED BY THIS ELEMENT..                         *
003000*     NONE - AN OPERAND THAT WILL NOT REDUCE TO DIGITS IS LEFT  *
003100*     ZERO.  PSDRIVER IS RESPONSIBLE FOR LINE-LEVEL VALIDATION. *
003200*                                                                *
003300*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
003400*                                                                *
003500*     NONE.                                                     *
003600*                                                                *
003700*U    USER CONSTANTS AND TABLES REFERENCED..                    *
003800*     NONE.                                                     *
003900*                                                                *
004000*H    MODIFICATION HISTORY..                                    *
004100*     DATE     BY   TICKET     DESCRIPTION                      *
004200*     -------- ---- ---------- ----------------------------     *
004300*     04/12/91 RVM  PS-0001    ORIGINAL PROGRAM.                 *
004400*     07/19/93 RVM  PS-0038    ALLOWED UP TO 9-DIGIT OPERANDS -  *
004500*                              MEMORY SIZES ON THE NEW 3090      *
004600*                              CONFIGS WERE TRUNCATING AT 6.     *
004700*     08/22/95 CJT  PS-0071    KEY=VALUE TOKENS (M=45) ADDED     *
004800*                              FOR THE "C" COMMAND REWRITE.      *
004900*     11/05/98 DKL  PS-0102    Y2K REVIEW - NO DATE FIELDS IN    *
005000*                              THIS PROGRAM, NO CHANGE REQUIRED. *
005100*     03/02/99 DKL  PS-0111    ZEROED WS-DIGIT-AREA BEFORE EACH  *
005200*                              TOKEN - TRAILING GARBAGE FROM A   *
005300*                              SHORT TOKEN WAS LEAKING INTO THE  *
005400*                              NEXT OPERAND ON SOME COMPILERS.   *
005410*     01/14/00 CJT  PS-0119    STANDARDIZED WS-PTR, WS-TOKEN-SEQ AND*
005420*                              WS-OPERAND-IDX TO COMP-3 - LEFT      *
005430*                              WS-LINE-LENGTH BINARY, IT IS A FIXED *
005440*                              CONSTANT AND NOT A COUNTER.          *
005500*****************************************************************
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.   IBM-3090.
006000 OBJECT-COMPUTER.   IBM-3090.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     UPSI-0 ON STATUS IS PS-DEBUG-ON
006400            OFF STATUS IS PS-DEBUG-OFF.
006500*
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800 01  FILLER                          PIC X(32)
006900                                     VALUE 'PSPARSE WORKING STORAGE BEGINS '.
006910 77  WS-LINE-LENGTH                  PIC S9(04) COMP VALUE 80.
007000*
007100*****************************************************************
007200*                     TOKENIZING WORK AREAS                     *
007300*****************************************************************
007400 01  WS-WORK-COUNTERS.
007500     05  WS-PTR                      PIC S9(04) COMP-3 VALUE 1.
007600     05  WS-TOKEN-SEQ                PIC S9(04) COMP-3 VALUE 0.
007700     05  WS-OPERAND-IDX              PIC S9(04) COMP-3 VALUE 0.
007850     05  FILLER                      PIC X(06).
007900*
008000 01  WS-TOKEN-AREA.
008100     05  WS-TOKEN                    PIC X(12).
008200     05  WS-TOKEN-EMPTY-SW           PIC X(01).
008300         88  WS-TOKEN-IS-EMPTY           VALUE 'Y'.
008400         88  WS-TOKEN-IS-PRESENT         VALUE 'N'.
008405     05  FILLER                      PIC X(02).
008410 01  WS-TOKEN-AREA-DUMP REDEFINES WS-TOKEN-AREA
008420                                     PIC X(15).
008500*
008600 01  WS-EQUAL-SPLIT.
008700     05  WS-BEFORE-EQ                PIC X(12).
008800     05  WS-AFTER-EQ                 PIC X(12).
008805     05  FILLER                      PIC X(04).
008810 01  WS-EQUAL-SPLIT-DUMP REDEFINES WS-EQUAL-SPLIT
008820                                     PIC X(28).
008900*
009000 01  WS-DIGIT-AREA.
009100     05  WS-DIGIT-TEXT               PIC X(09) JUSTIFIED RIGHT.
009200 01  WS-DIGIT-NUM REDEFINES WS-DIGIT-AREA
009300                                     PIC 9(09).
009400*
009500 01  WS-TOKEN-SOURCE.
009600     05  WS-DIGIT-SOURCE             PIC X(12).
009900*
010000 01  FILLER                          PIC X(32)
010100                                     VALUE 'PSPARSE WORKING STORAGE ENDS   '.
010200*
010300 LINKAGE SECTION.
010400 COPY PSCMDLN.
010500*
010600 PROCEDURE DIVISION USING PS-CMD-LINE-AREA PS-CMD-RECORD.
010700*****************************************************************
010800*                        MAINLINE LOGIC                          *
010900*****************************************************************
011000*
011100 1-CONTROL-PROCESS.
011200     PERFORM 100-INITIALIZATION
011300         THRU 1099-INITIALIZATION-EXIT.
011400     PERFORM 200-SPLIT-OPERANDS
011500         THRU 2099-SPLIT-OPERANDS-EXIT
011600         UNTIL WS-PTR > WS-LINE-LENGTH.
011700     GOBACK.
011800*
011900*****************************************************************
012000*                      100-INITIALIZATION                        *
012100*****************************************************************
012200*
012300 100-INITIALIZATION.
012400     MOVE 1                     TO WS-PTR.
012500     MOVE 0                     TO WS-TOKEN-SEQ.
012600     MOVE 1                     TO WS-OPERAND-IDX.
012700     MOVE ZERO                  TO PS-CMD-OP-COUNT.
012800     MOVE PS-CMD-RAW-LINE (1:1) TO PS-CMD-TYPE.
012900     PERFORM 110-CLEAR-ONE-OPERAND
013000         THRU 1199-CLEAR-ONE-OPERAND-EXIT
013100         UNTIL WS-OPERAND-IDX > 6.
013200     MOVE 0 TO WS-OPERAND-IDX.
013300 1099-INITIALIZATION-EXIT.
013400     EXIT.
013500*
013600 110-CLEAR-ONE-OPERAND.
013700     MOVE ZERO TO PS-CMD-OPERAND (WS-OPERAND-IDX).
013800     ADD 1 TO WS-OPERAND-IDX.
013900 1199-CLEAR-ONE-OPERAND-EXIT.
014000     EXIT.
014100*
014200*****************************************************************
014300*                    200-SPLIT-OPERANDS                          *
014400*****************************************************************
014500*  ONE PASS THROUGH THIS PARAGRAPH PULLS ONE SPACE-DELIMITED
014600*  TOKEN OFF PS-CMD-RAW-LINE.  THE FIRST NON-BLANK TOKEN IS THE
014700*  COMMAND LETTER AND IS DISCARDED HERE (PS-CMD-TYPE WAS ALREADY
014800*  TAKEN FROM COLUMN 1 IN 100-INITIALIZATION); EVERY TOKEN AFTER
014900*  THAT IS OPERAND NUMBER (WS-TOKEN-SEQ - 1).
015000*
015100 200-SPLIT-OPERANDS.
015200     MOVE SPACES TO WS-TOKEN.
015300     UNSTRING PS-CMD-RAW-LINE DELIMITED BY ALL SPACE
015400         INTO WS-TOKEN
015500         WITH POINTER WS-PTR
015600     END-UNSTRING.
015700     IF WS-TOKEN = SPACES
015800         SET WS-TOKEN-IS-EMPTY TO TRUE
015900     ELSE
016000         SET WS-TOKEN-IS-PRESENT TO TRUE
016020         IF PS-DEBUG-ON
016040             DISPLAY 'PSPARSE TRACE - TOKEN=' WS-TOKEN-AREA-DUMP
016060         END-IF
016100         ADD 1 TO WS-TOKEN-SEQ
016200         IF WS-TOKEN-SEQ > 1
016300             ADD 1 TO WS-OPERAND-IDX
016400             PERFORM 300-EXTRACT-ONE-OPERAND
016500                 THRU 3099-EXTRACT-ONE-OPERAND-EXIT
016600             ADD 1 TO PS-CMD-OP-COUNT
016700         END-IF
016800     END-IF.
016900 2099-SPLIT-OPERANDS-EXIT.
017000     EXIT.
017100*
017200*****************************************************************
017300*                 300-EXTRACT-ONE-OPERAND                        *
017400*****************************************************************
017500*  SPLITS WS-TOKEN ON "=".  A BARE TOKEN ("9") LEAVES
017600*  WS-AFTER-EQ BLANK, SO THE DIGITS COME FROM WS-BEFORE-EQ; A
017700*  KEY=VALUE TOKEN ("M=45") YIELDS THE DIGITS AFTER THE "=" IN
017800*  WS-AFTER-EQ.  DIGITS ARE THEN RIGHT-JUSTIFIED AND THE LEADING
017900*  SPACES TURNED TO ZEROS SO THE REDEFINED NUMERIC FIELD IS A
018000*  VALID UNSIGNED INTEGER - NO INTRINSIC FUNCTION IS CALLED.
018100*
018200 300-EXTRACT-ONE-OPERAND.
018300     MOVE SPACES TO WS-BEFORE-EQ WS-AFTER-EQ.
018400     UNSTRING WS-TOKEN DELIMITED BY '='
018500         INTO WS-BEFORE-EQ WS-AFTER-EQ
018600     END-UNSTRING.
018620     IF PS-DEBUG-ON
018640         DISPLAY 'PSPARSE TRACE - SPLIT=' WS-EQUAL-SPLIT-DUMP
018660     END-IF.
018700     IF WS-AFTER-EQ NOT = SPACES
018800         MOVE WS-AFTER-EQ  TO WS-DIGIT-SOURCE
018900     ELSE
019000         MOVE WS-BEFORE-EQ TO WS-DIGIT-SOURCE
019100     END-IF.
019200     MOVE SPACES         TO WS-DIGIT-AREA.
019300     MOVE WS-DIGIT-SOURCE TO WS-DIGIT-TEXT.
019400     INSPECT WS-DIGIT-TEXT REPLACING LEADING SPACE BY ZERO.
019500     IF WS-DIGIT-TEXT IS NUMERIC
019600         MOVE WS-DIGIT-NUM TO PS-CMD-OPERAND (WS-OPERAND-IDX)
019700     ELSE
019800         MOVE ZERO TO PS-CMD-OPERAND (WS-OPERAND-IDX)
019900     END-IF.
020000 3099-EXTRACT-ONE-OPERAND-EXIT.
020100     EXIT.
