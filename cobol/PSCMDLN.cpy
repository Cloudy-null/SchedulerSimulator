000100*****************************************************************
000200*                       PSCMDLN  -  COPY MEMBER                 *
000300*****************************************************************
000400*A    ABSTRACT..                                                *
000500*  INPUT COMMAND RECORD FOR THE BATCH SCHEDULING SIMULATOR.     *
000600*  ONE PS-CMD-RECORD HOLDS THE COMMAND LETTER AND UP TO SIX     *
000700*  PARSED OPERANDS IN THE ORDER PSPARSE FOUND THEM ON THE LINE. *
000800*  THE THREE REDEFINES BELOW GIVE EACH COMMAND LETTER ITS OWN   *
000900*  NAMED VIEW OF THE SAME SIX SLOTS, IN THE ORDER PSPARSE FILLS *
001000*  THEM FOR THAT LETTER - "C", "A" AND "D" EACH USE THEIR OWN.  *
001100*                                                                *
001200*H    MODIFICATION HISTORY..                                    *
001300*     DATE     BY   TICKET     DESCRIPTION                      *
001400*     -------- ---- ---------- ----------------------------     *
001500*     04/12/91 RVM  PS-0001    ORIGINAL COPYBOOK - RAW LINE      *
001600*                              AREA AND OPERAND TABLE ONLY.      *
001700*     08/22/95 CJT  PS-0071    ADDED THE PER-COMMAND REDEFINES   *
001800*                              SO PSDRIVER STOPS INDEXING THE    *
001900*                              OPERAND TABLE BY HAND.             *
002000*     11/05/98 DKL  PS-0102    Y2K REVIEW - NO DATE FIELDS IN    *
002100*                              THIS MEMBER, NO CHANGE REQUIRED.  *
002110*     04/03/00 DKL  PS-0119    STANDARDIZED PS-CMD-OP-COUNT TO COMP-3*
002120*                              PER THE SHOP PACKED-COUNTER          *
002130*                              CONVENTION.                          *
002200*****************************************************************
002300*
002400 01  PS-CMD-LINE-AREA.
002500     05  PS-CMD-RAW-LINE             PIC X(80).
002600     05  FILLER                      PIC X(20).
002700*
002800 01  PS-CMD-RECORD.
002900     05  PS-CMD-TYPE                 PIC X(01).
003000         88  PS-CMD-IS-CONFIG            VALUE 'C'.
003100         88  PS-CMD-IS-ARRIVAL           VALUE 'A'.
003200         88  PS-CMD-IS-DISPLAY           VALUE 'D'.
003300     05  PS-CMD-OP-COUNT             PIC S9(04) COMP-3 VALUE 0.
003400     05  PS-CMD-OPERANDS.
003500         10  PS-CMD-OPERAND OCCURS 6 TIMES
003600                                     PIC 9(09).
003700     05  PS-CFG-VIEW REDEFINES PS-CMD-OPERANDS.
003800         10  PS-CFG-TIME             PIC 9(09).
003900         10  PS-CFG-MEMORY           PIC 9(09).
004000         10  PS-CFG-DEVICES          PIC 9(09).
004100         10  FILLER                  PIC 9(09) OCCURS 3 TIMES.
004200     05  PS-ARR-VIEW REDEFINES PS-CMD-OPERANDS.
004300         10  PS-ARR-TIME             PIC 9(09).
004400         10  PS-ARR-PID              PIC 9(09).
004500         10  PS-ARR-MEMORY           PIC 9(09).
004600         10  PS-ARR-BURST            PIC 9(09).
004700         10  PS-ARR-DEVICES          PIC 9(09).
004800         10  PS-ARR-PRIORITY         PIC 9(09).
004900     05  PS-DSP-VIEW REDEFINES PS-CMD-OPERANDS.
005000         10  PS-DSP-TIME             PIC 9(09).
005100         10  FILLER                  PIC 9(09) OCCURS 5 TIMES.
005200     05  FILLER                      PIC X(20).
005300*
