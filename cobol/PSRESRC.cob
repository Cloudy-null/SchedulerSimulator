000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PSRESRC.
000300 AUTHOR.         R. V. MASELLI.
000400 INSTALLATION.   T54 DATA CENTER - BATCH SCHEDULING GROUP.
000500 DATE-WRITTEN.   04/15/1991.
000600 DATE-COMPILED.
000700 SECURITY.       T54 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*****************************************************************
001000*                                                                *
001100*A    ABSTRACT..                                                *
001200*  PSRESRC IS THE KERNEL RESOURCES ELEMENT FOR THE BATCH         *
001300*  SCHEDULING SIMULATOR.  IT OWNS THE ONE SYSTEM RESOURCES       *
001400*  RECORD FOR THE RUN (TOTAL AND IN-USE MEMORY, TOTAL AND        *
001500*  IN-USE DEVICES) IN ITS OWN WORKING-STORAGE AND IS THE ONLY    *
001600*  ELEMENT ALLOWED TO CHANGE IT.  PSPROCM CALLS THIS ELEMENT     *
001700*  ONCE PER "C" COMMAND TO SET THE TOTALS, AND AGAIN EVERY TIME  *
001800*  A JOB IS ADMITTED, FINISHES, OR IS PREEMPTED.                 *
001900*                                                                *
002000*J    JCL..                                                     *
002100*                                                                *
002200*     CALLED ONLY - CARRIES NO JCL OF ITS OWN.                  *
002300*     CALL 'PSRESRC' USING PS-RES-PARMS                         *
002400*                           PS-SYSRES-RECORD                    *
002500*                           PS-PCB-RECORD.                      *
002600*                                                                *
002700*P    ENTRY PARAMETERS..                                        *
002800*     PS-RES-PARMS       OPCODE, AMOUNT (WHEN NOT PCB-DRIVEN),  *
002900*                        AND THE Y/N RESULT ON THE WAY BACK.    *
003000*     PS-SYSRES-RECORD   (COPY PSSYSRC) - CONFIG INPUT ON 'I',  *
003100*                        CURRENT TOTALS ON 'S'; IGNORED         *
003200*                        OTHERWISE - CALLER PASSES PS-DUMMY-SYS *
003300*                        WHEN IT HAS NOTHING TO SAY.             *
003400*     PS-PCB-RECORD      (COPY PSPCB) - THE JOB FOR OPCODES      *
003500*                        'A', 'R' AND 'F'; CALLER PASSES         *
003600*                        PS-DUMMY-PCB OTHERWISE.                 *
003700*                                                                *
003800*     OPCODES:  I = INITIALIZE TOTALS      M = ALLOCATE MEMORY  *
003900*               N = DEALLOCATE MEMORY      D = RESERVE DEVICES  *
004000*               E = RELEASE DEVICES        A = ALLOCATE FOR JOB *
004100*               R = RELEASE FOR JOB        F = CAN-EVER-FIT     *
004200*               S = SNAPSHOT QUERY                               *
004300*                                                                *
004400*E    ERRORS DETECTED BY THIS ELEMENT..                         *
004500*     UNRECOGNIZED OPCODE FORCES 999-ABEND.                     *
004600*                                                                *
004700*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
004800*                                                                *
004900*     NONE.                                                     *
005000*                                                                *
005100*U    USER CONSTANTS AND TABLES REFERENCED..                    *
005200*     NONE.                                                     *
005300*                                                                *
005400*H    MODIFICATION HISTORY..                                    *
005500*     DATE     BY   TICKET     DESCRIPTION                      *
005600*     -------- ---- ---------- ----------------------------     *
005700*     04/15/91 RVM  PS-0002    ORIGINAL PROGRAM - MEMORY ONLY.   *
005800*     02/09/92 RVM  PS-0011    ADDED DEVICE POOL AND THE         *
005900*                              COMBINED ALLOCATE/RELEASE FOR A   *
006000*                              JOB WITH MEMORY ROLLBACK.          *
006100*     06/30/94 CJT  PS-0057    ADDED CAN-EVER-FIT CHECK SO       *
006200*                              PSPROCM CAN REJECT AN ARRIVAL     *
006300*                              THAT WOULD NEVER FIT INSTEAD OF   *
006400*                              QUEUING IT FOREVER.               *
006500*     11/05/98 DKL  PS-0102    Y2K REVIEW - NO DATE FIELDS IN    *
006600*                              THIS PROGRAM, NO CHANGE REQUIRED. *
006700*     04/01/99 CJT  PS-0114    DEALLOCATE/RELEASE-DEVICES NOW    *
006800*                              FLOOR AT ZERO INSTEAD OF GOING    *
006900*                              NEGATIVE - BAD "D" REQUEST WAS    *
007000*                              WRAPPING SYS-DEVS-IN-USE.          *
007010*     04/03/00 DKL  PS-0119    STANDARDIZED WS-CALL-CNTR TO COMP-3 PER*
007020*                              THE SHOP PACKED-COUNTER CONVENTION - *
007030*                              WAS LEFT BINARY BY OVERSIGHT.        *
007100*****************************************************************
007200*
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER.   IBM-3090.
007600 OBJECT-COMPUTER.   IBM-3090.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     UPSI-0 ON STATUS IS PS-DEBUG-ON
008000            OFF STATUS IS PS-DEBUG-OFF.
008100*
008200 DATA DIVISION.
008300 WORKING-STORAGE SECTION.
008400 01  FILLER                          PIC X(32)
008500                                     VALUE 'PSRESRC WORKING STORAGE BEGINS '.
008600*
008700*****************************************************************
008800*           RESOURCE STATE OWNED BY THIS ELEMENT                *
008900*****************************************************************
009000 COPY PSSYSRC REPLACING ==PS-SYSRES-RECORD== BY ==WS-SYSRES-RECORD==.
009020 01  WS-SYSRES-DUMP REDEFINES WS-SYSRES-RECORD
009040                                     PIC X(46).
009100*
009200 01  WS-TRACE-AREA.
009300     05  WS-TRACE-OPCODE             PIC X(01).
009400     05  WS-TRACE-AMOUNT             PIC 9(09).
009450     05  FILLER                      PIC X(02).
009500 01  WS-TRACE-VIEW REDEFINES WS-TRACE-AREA.
009600     05  WS-TRACE-RAW                PIC X(12).
009700*
009720*****************************************************************
009740*             CALL COUNTER OWNED BY THIS ELEMENT                 *
009760*****************************************************************
009780*  RUNNING COUNT OF CALLS SERVICED THIS RUN UNIT - PRINTED IN THE
009785*  DEBUG TRACE SO A HUNG SIMULATION CAN BE TIED BACK TO HOW MANY
009790*  TIMES PSPROCM HAS INVOKED THIS ELEMENT.
009800 77  WS-CALL-CNTR                    PIC 9(09) COMP-3 VALUE ZERO.
009820 01  FILLER                          PIC X(32)
009900                                     VALUE 'PSRESRC WORKING STORAGE ENDS   '.
010000*
010100 LINKAGE SECTION.
010200 01  PS-RES-PARMS.
010300     05  PS-RES-OPCODE               PIC X(01).
010400         88  PS-RES-INIT                 VALUE 'I'.
010500         88  PS-RES-ALLOC-MEM             VALUE 'M'.
010600         88  PS-RES-DEALLOC-MEM           VALUE 'N'.
010700         88  PS-RES-RESERVE-DEV           VALUE 'D'.
010800         88  PS-RES-RELEASE-DEV           VALUE 'E'.
010900         88  PS-RES-ALLOC-JOB             VALUE 'A'.
011000         88  PS-RES-RELEASE-JOB           VALUE 'R'.
011100         88  PS-RES-CAN-FIT               VALUE 'F'.
011200         88  PS-RES-SNAPSHOT              VALUE 'S'.
011300     05  PS-RES-AMOUNT               PIC 9(09).
011400     05  PS-RES-RESULT               PIC X(01).
011500         88  PS-RES-SUCCESS               VALUE 'Y'.
011600         88  PS-RES-FAILURE               VALUE 'N'.
011700     05  FILLER                      PIC X(20).
011720 01  PS-RES-PARMS-DUMP REDEFINES PS-RES-PARMS
011740                                     PIC X(31).
011800 COPY PSSYSRC.
011900 COPY PSPCB.
012000*
012100 PROCEDURE DIVISION USING PS-RES-PARMS
012200                          PS-SYSRES-RECORD
012300                          PS-PCB-RECORD.
012400*****************************************************************
012500*                        MAINLINE LOGIC                          *
012600*****************************************************************
012700*
012800 1-CONTROL-PROCESS.
012820     ADD 1 TO WS-CALL-CNTR.
012900     MOVE PS-RES-OPCODE  TO WS-TRACE-OPCODE.
013000     MOVE PS-RES-AMOUNT  TO WS-TRACE-AMOUNT.
013100     IF PS-DEBUG-ON
013200         DISPLAY 'PSRESRC TRACE: ' WS-TRACE-RAW
013220         DISPLAY 'PSRESRC TRACE - PARMS: ' PS-RES-PARMS-DUMP
013300     END-IF.
013400     SET PS-RES-FAILURE TO TRUE.
013500     EVALUATE TRUE
013600         WHEN PS-RES-INIT
013700             PERFORM 100-INITIALIZE-RESOURCES
013800                 THRU 1099-INITIALIZE-RESOURCES-EXIT
013900         WHEN PS-RES-ALLOC-MEM
014000             PERFORM 200-ALLOCATE-MEMORY
014100                 THRU 2099-ALLOCATE-MEMORY-EXIT
014200         WHEN PS-RES-DEALLOC-MEM
014300             PERFORM 300-DEALLOCATE-MEMORY
014400                 THRU 3099-DEALLOCATE-MEMORY-EXIT
014500         WHEN PS-RES-RESERVE-DEV
014600             PERFORM 400-RESERVE-DEVICES
014700                 THRU 4099-RESERVE-DEVICES-EXIT
014800         WHEN PS-RES-RELEASE-DEV
014900             PERFORM 500-RELEASE-DEVICES
015000                 THRU 5099-RELEASE-DEVICES-EXIT
015100         WHEN PS-RES-ALLOC-JOB
015200             PERFORM 600-ALLOCATE-FOR-JOB
015300                 THRU 6099-ALLOCATE-FOR-JOB-EXIT
015400         WHEN PS-RES-RELEASE-JOB
015500             PERFORM 700-RELEASE-FOR-JOB
015600                 THRU 7099-RELEASE-FOR-JOB-EXIT
015700         WHEN PS-RES-CAN-FIT
015800             PERFORM 800-CAN-EVER-FIT
015900                 THRU 8099-CAN-EVER-FIT-EXIT
016000         WHEN PS-RES-SNAPSHOT
016100             PERFORM 900-SNAPSHOT-QUERY
016200                 THRU 9099-SNAPSHOT-QUERY-EXIT
016300         WHEN OTHER
016400             PERFORM 999-ABEND
016500                 THRU 9999-ABEND-EXIT
016600     END-EVALUATE.
016700     GOBACK.
016800*
016900*****************************************************************
017000*               100-INITIALIZE-RESOURCES                        *
017100*****************************************************************
017200*  OPERAND 2 (MEMORY) AND OPERAND 3 (DEVICES) OF A "C" COMMAND
017300*  ARRIVE HERE ALREADY UNSIGNED (PSPARSE NEVER PRODUCES A MINUS
017400*  SIGN), SO THE "NEGATIVE INPUT CLAMPED TO ZERO" RULE HOLDS BY
017500*  CONSTRUCTION - THERE IS NO NEGATIVE VALUE TO CLAMP.
017600*
017700 100-INITIALIZE-RESOURCES.
017800     MOVE SYS-MEMORY-SIZE OF PS-SYSRES-RECORD
017900         TO SYS-MEMORY-SIZE OF WS-SYSRES-RECORD.
018000     MOVE SYS-NO-DEVS OF PS-SYSRES-RECORD
018100         TO SYS-NO-DEVS OF WS-SYSRES-RECORD.
018200     MOVE ZERO TO SYS-MEM-IN-USE OF WS-SYSRES-RECORD.
018300     MOVE ZERO TO SYS-DEVS-IN-USE OF WS-SYSRES-RECORD.
018400     SET PS-RES-SUCCESS TO TRUE.
018500 1099-INITIALIZE-RESOURCES-EXIT.
018600     EXIT.
018700*
018800*****************************************************************
018900*                 200-ALLOCATE-MEMORY                            *
019000*****************************************************************
019100*
019200 200-ALLOCATE-MEMORY.
019300     IF PS-RES-AMOUNT > ZERO
019400         AND SYS-MEM-IN-USE OF WS-SYSRES-RECORD + PS-RES-AMOUNT
019500             NOT > SYS-MEMORY-SIZE OF WS-SYSRES-RECORD
019600         ADD PS-RES-AMOUNT TO SYS-MEM-IN-USE OF WS-SYSRES-RECORD
019700         SET PS-RES-SUCCESS TO TRUE
019800     ELSE
019900         SET PS-RES-FAILURE TO TRUE
020000     END-IF.
020100 2099-ALLOCATE-MEMORY-EXIT.
020200     EXIT.
020300*
020400*****************************************************************
020500*                300-DEALLOCATE-MEMORY                           *
020600*****************************************************************
020700*
020800 300-DEALLOCATE-MEMORY.
020900     IF PS-RES-AMOUNT > ZERO
021000         IF PS-RES-AMOUNT > SYS-MEM-IN-USE OF WS-SYSRES-RECORD
021100             MOVE ZERO TO SYS-MEM-IN-USE OF WS-SYSRES-RECORD
021200         ELSE
021300             SUBTRACT PS-RES-AMOUNT
021400                 FROM SYS-MEM-IN-USE OF WS-SYSRES-RECORD
021500         END-IF
021600     END-IF.
021700     SET PS-RES-SUCCESS TO TRUE.
021800 3099-DEALLOCATE-MEMORY-EXIT.
021900     EXIT.
022000*
022100*****************************************************************
022200*                400-RESERVE-DEVICES                             *
022300*****************************************************************
022400*
022500 400-RESERVE-DEVICES.
022600     IF PS-RES-AMOUNT > ZERO
022700         AND SYS-DEVS-IN-USE OF WS-SYSRES-RECORD + PS-RES-AMOUNT
022800             NOT > SYS-NO-DEVS OF WS-SYSRES-RECORD
022900         ADD PS-RES-AMOUNT TO SYS-DEVS-IN-USE OF WS-SYSRES-RECORD
023000         SET PS-RES-SUCCESS TO TRUE
023100     ELSE
023200         SET PS-RES-FAILURE TO TRUE
023300     END-IF.
023400 4099-RESERVE-DEVICES-EXIT.
023500     EXIT.
023600*
023700*****************************************************************
023800*                500-RELEASE-DEVICES                             *
023900*****************************************************************
024000*
024100 500-RELEASE-DEVICES.
024200     IF PS-RES-AMOUNT > ZERO
024300         IF PS-RES-AMOUNT > SYS-DEVS-IN-USE OF WS-SYSRES-RECORD
024400             MOVE ZERO TO SYS-DEVS-IN-USE OF WS-SYSRES-RECORD
024500         ELSE
024600             SUBTRACT PS-RES-AMOUNT
024700                 FROM SYS-DEVS-IN-USE OF WS-SYSRES-RECORD
024800         END-IF
024900     END-IF.
025000     SET PS-RES-SUCCESS TO TRUE.
025100 5099-RELEASE-DEVICES-EXIT.
025200     EXIT.
025300*
025400*****************************************************************
025500*               600-ALLOCATE-FOR-JOB                             *
025600*****************************************************************
025700*  MEMORY IS TAKEN FIRST.  IF THE DEVICE RESERVATION THEN FAILS
025800*  THE MEMORY IS HANDED BACK SO THE COMBINED ALLOCATION IS ALL
025900*  OR NOTHING - PARTIAL ALLOCATIONS ARE NOT LEFT STANDING.
026000*
026100 600-ALLOCATE-FOR-JOB.
026200     MOVE PCB-MEMORY-REQ TO PS-RES-AMOUNT.
026300     PERFORM 200-ALLOCATE-MEMORY
026400         THRU 2099-ALLOCATE-MEMORY-EXIT.
026500     IF PS-RES-SUCCESS
026600         MOVE PCB-DEV-REQ TO PS-RES-AMOUNT
026700         PERFORM 400-RESERVE-DEVICES
026800             THRU 4099-RESERVE-DEVICES-EXIT
026900         IF PS-RES-FAILURE
027000             MOVE PCB-MEMORY-REQ TO PS-RES-AMOUNT
027100             PERFORM 300-DEALLOCATE-MEMORY
027200                 THRU 3099-DEALLOCATE-MEMORY-EXIT
027300             SET PS-RES-FAILURE TO TRUE
027400         END-IF
027500     END-IF.
027600 6099-ALLOCATE-FOR-JOB-EXIT.
027700     EXIT.
027800*
027900*****************************************************************
028000*                700-RELEASE-FOR-JOB                             *
028100*****************************************************************
028200*
028300 700-RELEASE-FOR-JOB.
028400     MOVE PCB-DEV-REQ TO PS-RES-AMOUNT.
028500     PERFORM 500-RELEASE-DEVICES
028600         THRU 5099-RELEASE-DEVICES-EXIT.
028700     MOVE PCB-MEMORY-REQ TO PS-RES-AMOUNT.
028800     PERFORM 300-DEALLOCATE-MEMORY
028900         THRU 3099-DEALLOCATE-MEMORY-EXIT.
029000     SET PS-RES-SUCCESS TO TRUE.
029100 7099-RELEASE-FOR-JOB-EXIT.
029200     EXIT.
029300*
029400*****************************************************************
029500*                800-CAN-EVER-FIT                                *
029600*****************************************************************
029700*
029800 800-CAN-EVER-FIT.
029900     IF PCB-MEMORY-REQ NOT > SYS-MEMORY-SIZE OF WS-SYSRES-RECORD
030000         AND PCB-DEV-REQ NOT > SYS-NO-DEVS OF WS-SYSRES-RECORD
030100         SET PS-RES-SUCCESS TO TRUE
030200     ELSE
030300         SET PS-RES-FAILURE TO TRUE
030400     END-IF.
030500 8099-CAN-EVER-FIT-EXIT.
030600     EXIT.
030700*
030800*****************************************************************
030900*                900-SNAPSHOT-QUERY                              *
031000*****************************************************************
031100*
031200 900-SNAPSHOT-QUERY.
031300     MOVE WS-SYSRES-RECORD TO PS-SYSRES-RECORD.
031320     IF PS-DEBUG-ON
031340         DISPLAY 'PSRESRC TRACE - SYSRES: ' WS-SYSRES-DUMP
031360     END-IF.
031400     SET PS-RES-SUCCESS TO TRUE.
031500 9099-SNAPSHOT-QUERY-EXIT.
031600     EXIT.
031700*
031800*****************************************************************
031900*                       999-ABEND                                *
032000*****************************************************************
032100*
032200 999-ABEND.
032300     DISPLAY 'PSRESRC ABENDING - UNKNOWN OPCODE: ' PS-RES-OPCODE.
032400 9999-ABEND-EXIT.
032500     EXIT.
