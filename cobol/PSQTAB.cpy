000100*****************************************************************
000200*                       PSQTAB  -  COPY MEMBER                  *
000300*****************************************************************
000400*A    ABSTRACT..                                                *
000500*  ONE QUEUE'S WORKING STORAGE FOR PSQUEUE.  ==QNAME== IS        *
000600*  REPLACED AT COPY TIME BY THE FOUR-CHARACTER QUEUE PREFIX      *
000700*  (SUBM, HQ01, HQ02, RDY1) SO PSQUEUE OWNS FOUR INDEPENDENT     *
000800*  COPIES OF THIS TABLE - SEE THE FOUR COPY...REPLACING          *
000900*  STATEMENTS IN PSQUEUE WORKING-STORAGE SECTION.                *
001000*  SLOT 1 IS ALWAYS THE HEAD OF THE QUEUE; DEQUEUE SHIFTS THE    *
001100*  REMAINING SLOTS DOWN BY ONE.  PS-QTAB-MAX-SLOTS IS THE        *
001200*  SAME CONSTANT IN EVERY COPY OF THIS MEMBER.                   *
001300*                                                                *
001400*H    MODIFICATION HISTORY..                                    *
001500*     DATE     BY   TICKET     DESCRIPTION                      *
001600*     -------- ---- ---------- ----------------------------     *
001700*     04/12/91 RVM  PS-0001    ORIGINAL COPYBOOK.                *
001800*     03/14/96 CJT  PS-0080    RAISED TABLE SIZE FROM 100 TO     *
001900*                              200 SLOTS - EOD PEAK RUN WAS      *
002000*                              LOSING ARRIVALS TO SUBSCRIPT      *
002100*                              OVERFLOW ABENDS ON HQ2.           *
002200*     11/05/98 DKL  PS-0102    Y2K REVIEW - NO DATE FIELDS IN    *
002300*                              THIS MEMBER, NO CHANGE REQUIRED.  *
002310*     04/03/00 CJT  PS-0119    STANDARDIZED ==QNAME==-COUNT TO COMP-3*
002320*                              PER THE SHOP PACKED-COUNTER          *
002330*                              CONVENTION.                          *
002400*****************************************************************
002500*
002600 01  ==QNAME==-TABLE.
002700     05  ==QNAME==-COUNT             PIC S9(04) COMP-3 VALUE 0.
002800     05  ==QNAME==-SLOT OCCURS 200 TIMES
002900                         INDEXED BY ==QNAME==-IX.
003000         10  ==QNAME==-S-PID         PIC 9(09).
003100         10  ==QNAME==-S-ARRIVAL     PIC 9(09).
003200         10  ==QNAME==-S-BURST       PIC 9(09).
003300         10  ==QNAME==-S-PRIORITY    PIC 9(02).
003400         10  ==QNAME==-S-MEMORY      PIC 9(09).
003500         10  ==QNAME==-S-DEVICES     PIC 9(04).
003600         10  ==QNAME==-S-STATE       PIC 9(01).
003700     05  FILLER                      PIC X(20).
003800*
