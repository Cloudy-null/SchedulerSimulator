000100*****************************************************************
000200*                        PSPCB  -  COPY MEMBER                  *
000300*****************************************************************
000400*A    ABSTRACT..                                                *
000500*  PROCESS CONTROL BLOCK FOR THE BATCH SCHEDULING SIMULATOR.    *
000600*  ONE PS-PCB-RECORD REPRESENTS ONE SIMULATED JOB AS IT MOVES   *
000700*  THROUGH SUBMIT, THE HOLD QUEUES, READY, AND THE CPU.  THE    *
000800*  SAME LAYOUT TRAVELS THROUGH PSDRIVER, PSPROCM, PSQUEUE AND   *
000900*  PSSCHED ON EVERY CALL THAT PASSES A JOB AROUND.              *
001000*                                                                *
001100*H    MODIFICATION HISTORY..                                    *
001200*     DATE     BY   TICKET     DESCRIPTION                      *
001300*     -------- ---- ---------- ----------------------------     *
001400*     04/12/91 RVM  PS-0001    ORIGINAL COPYBOOK.                *
001500*     09/03/93 RVM  PS-0044    ADDED PCB-STATE 88-LEVELS AFTER   *
001600*                              STATE-TABLE REVIEW WITH OPS.      *
001700*     02/17/97 DKL  PS-0089    ADDED PCB-PID-X REDEFINES FOR     *
001800*                              THE SNAPSHOT DISPLAY EDIT.        *
001900*     11/05/98 DKL  PS-0102    Y2K REVIEW - NO DATE FIELDS IN    *
002000*                              THIS MEMBER, NO CHANGE REQUIRED.  *
002010*     04/03/00 DKL  PS-0119    REVIEWED WITH THE OTHER COPY MEMBERS *
002020*                              DURING THE COMP-3 AUDIT - NO BINARY  *
002030*                              FIELDS HERE, NO CHANGE NEEDED.       *
002100*****************************************************************
002200*
002300 01  PS-PCB-RECORD.
002400     05  PCB-PID                     PIC 9(09).
002500     05  PCB-ARRIVAL-TIME            PIC 9(09).
002600     05  PCB-BURST-TIME              PIC 9(09).
002700     05  PCB-PRIORITY                PIC 9(02).
002800         88  PCB-PRIORITY-HIGH           VALUE 1.
002900     05  PCB-MEMORY-REQ              PIC 9(09).
003000     05  PCB-DEV-REQ                 PIC 9(04).
003100     05  PCB-STATE                   PIC 9(01).
003200         88  PCB-STATE-NEW               VALUE 0.
003300         88  PCB-STATE-READY             VALUE 1.
003400         88  PCB-STATE-RUNNING           VALUE 2.
003500         88  PCB-STATE-BLOCKED           VALUE 3.
003600         88  PCB-STATE-FINISHED          VALUE 4.
003700     05  PCB-PID-X REDEFINES PCB-PID PIC X(09).
003800     05  FILLER                      PIC X(20).
003900*
