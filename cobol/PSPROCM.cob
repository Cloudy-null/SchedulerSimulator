000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PSPROCM.
000300 AUTHOR.         R. V. MASELLI.
000400 INSTALLATION.   T54 DATA CENTER - BATCH SCHEDULING GROUP.
000500 DATE-WRITTEN.   05/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.       T54 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*****************************************************************
001000*                                                                *
001100*A    ABSTRACT..                                                *
001200*  PSPROCM IS THE DISPATCH ENGINE OF THE BATCH SCHEDULING        *
001300*  SIMULATOR.  IT OWNS THE SIMULATION CLOCK, THE CURRENTLY       *
001400*  RUNNING JOB (IF ANY) AND ITS RUNNING-UNTIL TIME, AND DRIVES   *
001500*  PSQUEUE, PSRESRC AND PSSCHED TO ADMIT ARRIVING JOBS, RE-      *
001600*  ADMIT HELD JOBS WHEN RESOURCES FREE UP, DISPATCH THE CPU,     *
001700*  AND CLOSE OUT TIME SLICES AS THE CLOCK IS ADVANCED.  PSDRIVER *
001800*  CALLS THIS ELEMENT ONCE PER "C", "A" OR "D" COMMAND ON THE    *
001900*  INPUT FILE.                                                   *
002000*                                                                *
002100*J    JCL..                                                     *
002200*                                                                *
002300*     CALLED ONLY - CARRIES NO JCL OF ITS OWN.                  *
002400*     CALL 'PSPROCM' USING PS-PROCM-PARMS                       *
002500*                          PS-SYSRES-RECORD                      *
002600*                          PS-PCB-RECORD.                        *
002700*                                                                *
002800*P    ENTRY PARAMETERS..                                        *
002900*     PS-PROCM-PARMS   OPCODE AND TARGET TIME (CONFIG TIME,      *
003000*                      ARRIVAL TIME OR DISPLAY TIME, DEPENDING   *
003100*                      ON THE OPCODE).                            *
003200*     PS-SYSRES-RECORD (COPY PSSYSRC) - TOTAL MEMORY/DEVICES ON  *
003300*                      A "C" (INIT-CONFIG) CALL ONLY; CALLER      *
003400*                      PASSES PS-DUMMY-SYS OTHERWISE.             *
003500*     PS-PCB-RECORD    (COPY PSPCB) - THE ARRIVING JOB ON AN "A" *
003600*                      (ARRIVAL) CALL ONLY; CALLER PASSES         *
003700*                      PS-DUMMY-PCB OTHERWISE.                    *
003800*                                                                *
003900*     OPCODES:  I = INITIALIZE CONFIG (THE "C" COMMAND)          *
004000*               A = PROCESS ARRIVAL   (THE "A" COMMAND)          *
004100*               D = ADVANCE AND SNAPSHOT (THE "D" COMMAND)       *
004200*               N = NEXT DECISION TIME (DIAGNOSTIC/INQUIRY ONLY, *
004300*                   NOT DRIVEN BY ANY COMMAND ON THE INPUT FILE) *
004400*                                                                *
004500*E    ERRORS DETECTED BY THIS ELEMENT..                         *
004600*     AN UNRECOGNIZED OPCODE FORCES 999-ABEND.                   *
004700*                                                                *
004800*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
004900*                                                                *
005000*     PSQUEUE  ---- QUEUE MANAGER (SUBMIT/HQ1/HQ2/READY)        *
005100*     PSRESRC  ---- SYSTEM RESOURCES UNIT                        *
005200*     PSSCHED  ---- SCHEDULER POLICY UNIT                        *
005300*                                                                *
005400*U    USER CONSTANTS AND TABLES REFERENCED..                    *
005500*     NONE.                                                     *
005600*                                                                *
005700*H    MODIFICATION HISTORY..                                    *
005800*     DATE     BY   TICKET     DESCRIPTION                      *
005900*     -------- ---- ---------- ----------------------------     *
006000*     05/02/91 RVM  PS-0004    ORIGINAL PROGRAM - FCFS ONLY,     *
006100*                              NO HOLD QUEUE RE-ADMISSION.        *
006200*     02/09/92 RVM  PS-0011    ADDED HQ1/HQ2 RE-ADMISSION PASS   *
006300*                              AFTER EVERY DISPATCH AND SLICE     *
006400*                              CLOSE.                             *
006500*     07/11/94 CJT  PS-0058    SWITCHED DEFAULT POLICY TO        *
006600*                              DYNAMIC ROUND ROBIN PER OPS        *
006700*                              REQUEST - SEE PSSCHED.              *
006800*     03/30/96 CJT  PS-0081    SNAPSHOT PRINT REWRITTEN TO WALK  *
006900*                              EACH QUEUE BY INDEX INSTEAD OF     *
007000*                              DESTRUCTIVELY DRAINING IT.          *
007100*     11/05/98 DKL  PS-0102    Y2K REVIEW - NO DATE FIELDS IN    *
007200*                              THIS PROGRAM, NO CHANGE REQUIRED. *
007300*     04/01/99 CJT  PS-0114    ADDED NEXT-DECISION-TIME OPCODE   *
007400*                              FOR THE OPERATIONS CONSOLE TOOL.   *
007410*     04/03/00 CJT  PS-0119    STANDARDIZED WS-CLOCK, WS-QUE-INDEX AND*
007420*                              THE OTHER WORK COUNTERS TO COMP-3 PER *
007430*                              THE SHOP PACKED-COUNTER CONVENTION.  *
007500*****************************************************************
007600*
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER.   IBM-3090.
008000 OBJECT-COMPUTER.   IBM-3090.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM
008300     UPSI-0 ON STATUS IS PS-DEBUG-ON
008400            OFF STATUS IS PS-DEBUG-OFF.
008500*
008600 DATA DIVISION.
008700 WORKING-STORAGE SECTION.
008800 01  FILLER                          PIC X(32)
008900                                     VALUE 'PSPROCM WORKING STORAGE BEGINS '.
009000*
009100*****************************************************************
009200*             THE SIMULATION CLOCK AND RUN STATE                 *
009300*****************************************************************
009400 01  WS-CLOCK-AREA.
009500     05  WS-CLOCK                    PIC 9(09) COMP-3.
009600     05  WS-TARGET-TIME               PIC 9(09) COMP-3.
009700     05  FILLER                      PIC X(08).
009720*
009740*  ZONED SHADOW OF THE CLOCK, KEPT IN STEP WITH WS-CLOCK-AREA
009760*  SOLELY SO A DEBUG TRACE LINE CAN BE PRINTED - WS-CLOCK-AREA
009780*  ITSELF IS PACKED DECIMAL AND CANNOT BE DISPLAYED DIRECTLY.
009800 01  WS-CLOCK-TRACE-AREA.
009820     05  WS-CLOCK-TRACE-DISP         PIC 9(09).
009840     05  WS-TARGET-TRACE-DISP        PIC 9(09).
009850     05  FILLER                      PIC X(02).
009860 01  WS-CLOCK-TRACE-VIEW REDEFINES WS-CLOCK-TRACE-AREA
009880                                     PIC X(20).
009890*
009900 01  WS-RUN-STATE.
010000     05  WS-CPU-BUSY-SW              PIC X(01) VALUE 'N'.
010100         88  WS-CPU-BUSY                  VALUE 'Y'.
010200         88  WS-CPU-IDLE                  VALUE 'N'.
010300     05  WS-RUNNING-UNTIL            PIC 9(09) COMP-3.
010400     05  WS-LAST-DISPATCH-TIME       PIC 9(09) COMP-3.
010500     05  WS-PASS-ADMITTED-SW         PIC X(01) VALUE 'N'.
010600         88  WS-PASS-ADMITTED             VALUE 'Y'.
010700     05  FILLER                      PIC X(08).
010800*
010900*  WS-RUNNING-PCB CARRIES THE JOB CURRENTLY ON THE CPU FROM ONE
011000*  CALL TO PSPROCM TO THE NEXT - IT IS ONLY MEANINGFUL WHILE
011100*  WS-CPU-BUSY IS TRUE.
011200*
011300 COPY PSPCB REPLACING ==PS-PCB-RECORD== BY ==WS-RUNNING-PCB==.
011400*
011500*  WS-SCRATCH-PCB IS THE WORK AREA FOR EVERY QUEUE/RESOURCE CALL
011600*  MADE INSIDE THE DISPATCH LOGIC - IT IS NEVER THE ARRIVING JOB
011700*  PASSED IN ON PS-PCB-RECORD, WHICH IS LEFT UNTOUCHED UNTIL
011800*  210-ARRIVAL-ROUTINE READS IT.
011900*
012000 COPY PSPCB REPLACING ==PS-PCB-RECORD== BY ==WS-SCRATCH-PCB==.
012100 COPY PSPCB REPLACING ==PS-PCB-RECORD== BY ==WS-DUMMY-PCB==.
012200 COPY PSSYSRC REPLACING ==PS-SYSRES-RECORD== BY ==WS-SYS-AREA==.
012300 COPY PSSYSRC REPLACING ==PS-SYSRES-RECORD== BY ==WS-DUMMY-SYS==.
012400*
012500*****************************************************************
012600*        CALL PARAMETER AREAS FOR THE THREE ELEMENTS CALLED       *
012700*****************************************************************
012800 01  WS-RES-PARMS.
012900     05  WS-RES-OPCODE               PIC X(01).
013000     05  WS-RES-AMOUNT               PIC 9(09).
013100     05  WS-RES-RESULT               PIC X(01).
013200         88  WS-RES-SUCCESS               VALUE 'Y'.
013300         88  WS-RES-FAILURE               VALUE 'N'.
013400     05  FILLER                      PIC X(20).
013420 01  WS-RES-PARMS-DUMP REDEFINES WS-RES-PARMS
013440                                     PIC X(31).
013500*
013600 01  WS-QUE-PARMS.
013700     05  WS-QUE-OPCODE               PIC X(01).
013800     05  WS-QUE-ID                   PIC X(01).
013900     05  WS-QUE-INDEX                PIC S9(04) COMP-3.
014000     05  WS-QUE-COUNT-OUT            PIC S9(04) COMP-3.
014100     05  WS-QUE-SUM-OUT              PIC 9(09).
014200     05  WS-QUE-RESULT               PIC X(01).
014300         88  WS-QUE-FOUND                 VALUE 'Y'.
014400         88  WS-QUE-NOT-FOUND             VALUE 'N'.
014500     05  FILLER                      PIC X(20).
014600*
014700 01  WS-SCHED-PARMS.
014800     05  WS-SCHED-POLICY-CODE        PIC X(01) VALUE 'D'.
014900     05  WS-SCHED-FIXED-QUANTUM      PIC 9(09) COMP-3 VALUE 1.
015000     05  WS-SCHED-READY-SUM          PIC 9(09).
015100     05  WS-SCHED-READY-COUNT        PIC S9(04) COMP-3.
015200     05  WS-SCHED-COMPUTED-SLICE     PIC 9(09) COMP-3.
015300     05  WS-SCHED-SR                 PIC 9(09).
015400     05  WS-SCHED-AR                 PIC 9(09) COMP-3.
015500     05  FILLER                      PIC X(20).
015600*
015700*****************************************************************
015800*                 DISPATCH ARITHMETIC WORK AREA                  *
015900*****************************************************************
016000 01  WS-DISPATCH-WORK.
016100     05  WS-ELAPSED                  PIC 9(09) COMP-3.
016200     05  WS-REMAINING-BURST-TMP      PIC 9(09) COMP-3.
016300     05  WS-SLICE-TMP                PIC 9(09) COMP-3.
016400     05  FILLER                      PIC X(08).
016500*
016600*****************************************************************
016700*                SNAPSHOT PRINT LINE WORK AREA                   *
016800*****************************************************************
016900 01  WS-SNAPSHOT-WORK.
017000     05  WS-SNAP-LINE                PIC X(200).
017100     05  WS-SNAP-PTR                 PIC S9(04) COMP-3.
017200     05  WS-PRINT-QUEUE-ID           PIC X(01).
017300     05  WS-PRINT-QUEUE-LABEL        PIC X(08).
017400     05  WS-PRINT-QUEUE-HEADING      PIC X(08).
017500     05  WS-PRINT-QUEUE-COUNT        PIC S9(04) COMP-3.
017600     05  WS-PRINT-QUEUE-IDX          PIC S9(04) COMP-3.
017650     05  FILLER                      PIC X(02).
017700*
017800 01  WS-SNAPSHOT-VIEW REDEFINES WS-SNAPSHOT-WORK.
017900     05  FILLER                      PIC X(200).
018000     05  WS-SNAP-DUMP                PIC X(28).
018100*
018200 01  FILLER                          PIC X(32)
018300                                     VALUE 'PSPROCM WORKING STORAGE ENDS   '.
018400*
018500 LINKAGE SECTION.
018600 01  PS-PROCM-PARMS.
018700     05  PS-PM-OPCODE                PIC X(01).
018800         88  PS-PM-INIT-CONFIG           VALUE 'I'.
018900         88  PS-PM-ARRIVAL               VALUE 'A'.
019000         88  PS-PM-DISPLAY               VALUE 'D'.
019100         88  PS-PM-NEXT-DECISION         VALUE 'N'.
019200     05  PS-PM-TARGET-TIME           PIC 9(09).
019300     05  PS-PM-RESULT-TIME           PIC 9(09).
019400     05  FILLER                      PIC X(20).
019500 COPY PSSYSRC.
019600 COPY PSPCB.
019700*
019800 PROCEDURE DIVISION USING PS-PROCM-PARMS
019900                          PS-SYSRES-RECORD
020000                          PS-PCB-RECORD.
020100*****************************************************************
020200*                        MAINLINE LOGIC                          *
020300*****************************************************************
020400*
020500 1-CONTROL-PROCESS.
020600     EVALUATE TRUE
020700         WHEN PS-PM-INIT-CONFIG
020800             PERFORM 100-INIT-CONFIG
020900                 THRU 1099-INIT-CONFIG-EXIT
021000         WHEN PS-PM-ARRIVAL
021100             PERFORM 200-PROCESS-ARRIVAL
021200                 THRU 2099-PROCESS-ARRIVAL-EXIT
021300         WHEN PS-PM-DISPLAY
021400             PERFORM 300-PROCESS-DISPLAY
021500                 THRU 3099-PROCESS-DISPLAY-EXIT
021600         WHEN PS-PM-NEXT-DECISION
021700             PERFORM 900-NEXT-DECISION-TIME
021800                 THRU 9099-NEXT-DECISION-TIME-EXIT
021900         WHEN OTHER
022000             PERFORM 999-ABEND
022100                 THRU 9999-ABEND-EXIT
022200     END-EVALUATE.
022300     GOBACK.
022400*
022500*****************************************************************
022600*                    100-INIT-CONFIG                              *
022700*****************************************************************
022800*  THE "C" COMMAND - SETS THE CLOCK TO THE CONFIGURATION TIME AND
022900*  HANDS THE TOTAL MEMORY/DEVICE COUNTS TO PSRESRC.
023000*
023100 100-INIT-CONFIG.
023200     MOVE PS-PM-TARGET-TIME TO WS-CLOCK.
023300     MOVE ZERO TO WS-LAST-DISPATCH-TIME WS-RUNNING-UNTIL.
023400     SET WS-CPU-IDLE TO TRUE.
023500     MOVE 'I' TO WS-RES-OPCODE.
023600     CALL 'PSRESRC' USING WS-RES-PARMS PS-SYSRES-RECORD WS-DUMMY-PCB.
023620     IF PS-DEBUG-ON
023640         DISPLAY 'PSPROCM TRACE - RES PARMS: ' WS-RES-PARMS-DUMP
023660     END-IF.
023700 1099-INIT-CONFIG-EXIT.
023800     EXIT.
023900*
024000*****************************************************************
024100*                  200-PROCESS-ARRIVAL                            *
024200*****************************************************************
024300*  THE "A" COMMAND - THE CLOCK IS ADVANCED TO THE ARRIVAL TIME
024400*  BEFORE THE ARRIVAL ITSELF IS PROCESSED, SO ANY JOB THAT WAS
024500*  ALREADY RUNNING OR WAITING GETS ITS DUE SHARE OF THE CPU
024600*  FIRST - DO NOT REORDER THE TWO PERFORMS BELOW.
024700*
024800 200-PROCESS-ARRIVAL.
024900     MOVE PS-PM-TARGET-TIME TO WS-TARGET-TIME.
025000     PERFORM 500-DISPATCH-TO-TARGET
025100         THRU 5099-DISPATCH-TO-TARGET-EXIT.
025200     PERFORM 210-ARRIVAL-ROUTINE
025300         THRU 2199-ARRIVAL-ROUTINE-EXIT.
025400 2099-PROCESS-ARRIVAL-EXIT.
025500     EXIT.
025600*
025700 210-ARRIVAL-ROUTINE.
025800     MOVE 'F' TO WS-RES-OPCODE.
025900     CALL 'PSRESRC' USING WS-RES-PARMS WS-DUMMY-SYS PS-PCB-RECORD.
026000     IF WS-RES-FAILURE
026100         DISPLAY 't=' WS-CLOCK ' IGNORE P' PCB-PID-X OF
026150                 PS-PCB-RECORD ' (needs M='
026175                 PCB-MEMORY-REQ OF PS-PCB-RECORD ', R='
026180                 PCB-DEV-REQ OF PS-PCB-RECORD
026300                 ' > system capacity)'
026400     ELSE
026500         SET PCB-STATE-NEW OF PS-PCB-RECORD TO TRUE
026600         MOVE 'E' TO WS-QUE-OPCODE.
026700         MOVE 'S' TO WS-QUE-ID.
026800         CALL 'PSQUEUE' USING WS-QUE-PARMS PS-PCB-RECORD
026900     END-IF.
027000 2199-ARRIVAL-ROUTINE-EXIT.
027100     EXIT.
027200*
027300*****************************************************************
027400*                  300-PROCESS-DISPLAY                            *
027500*****************************************************************
027600*  THE "D" COMMAND - ADVANCE THE CLOCK TO THE DISPLAY TIME, THEN
027700*  PRINT THE SNAPSHOT REPORT.
027800*
027900 300-PROCESS-DISPLAY.
028000     MOVE PS-PM-TARGET-TIME TO WS-TARGET-TIME.
028100     PERFORM 500-DISPATCH-TO-TARGET
028200         THRU 5099-DISPATCH-TO-TARGET-EXIT.
028300     PERFORM 400-PRINT-SNAPSHOT
028400         THRU 4099-PRINT-SNAPSHOT-EXIT.
028500 3099-PROCESS-DISPLAY-EXIT.
028600     EXIT.
028700*
028800*****************************************************************
028900*                  400-PRINT-SNAPSHOT                              *
029000*****************************************************************
029100*
029200 400-PRINT-SNAPSHOT.
029300     DISPLAY '---- PR Snapshot @ ' WS-CLOCK ' ----'.
029400     MOVE 'R'      TO WS-PRINT-QUEUE-ID.
029500     MOVE 'READY'  TO WS-PRINT-QUEUE-LABEL.
029600     MOVE 'READY '  TO WS-PRINT-QUEUE-HEADING.
029700     PERFORM 480-PRINT-ONE-QUEUE
029800         THRU 4899-PRINT-ONE-QUEUE-EXIT.
029900     MOVE '1'      TO WS-PRINT-QUEUE-ID.
030000     MOVE 'HQ1'    TO WS-PRINT-QUEUE-LABEL.
030100     MOVE 'HQ1   '  TO WS-PRINT-QUEUE-HEADING.
030200     PERFORM 480-PRINT-ONE-QUEUE
030300         THRU 4899-PRINT-ONE-QUEUE-EXIT.
030400     MOVE '2'      TO WS-PRINT-QUEUE-ID.
030500     MOVE 'HQ2'    TO WS-PRINT-QUEUE-LABEL.
030600     MOVE 'HQ2   '  TO WS-PRINT-QUEUE-HEADING.
030700     PERFORM 480-PRINT-ONE-QUEUE
030800         THRU 4899-PRINT-ONE-QUEUE-EXIT.
030900     MOVE 'S'      TO WS-PRINT-QUEUE-ID.
031000     MOVE 'SUBMIT' TO WS-PRINT-QUEUE-LABEL.
031100     MOVE 'SUBMIT'  TO WS-PRINT-QUEUE-HEADING.
031200     PERFORM 480-PRINT-ONE-QUEUE
031300         THRU 4899-PRINT-ONE-QUEUE-EXIT.
031400     IF WS-CPU-IDLE
031500         DISPLAY 'RUN   : idle'
031600     ELSE
031700         DISPLAY 'RUN   : PID ' PCB-PID OF WS-RUNNING-PCB
031800                 ' until ' WS-RUNNING-UNTIL
031900     END-IF.
032000     MOVE 'S' TO WS-RES-OPCODE.
032100     CALL 'PSRESRC' USING WS-RES-PARMS WS-SYS-AREA WS-DUMMY-PCB.
032200     DISPLAY 'SYSTEM mem=' SYS-MEM-IN-USE OF WS-SYS-AREA '/'
032300             SYS-MEMORY-SIZE OF WS-SYS-AREA ', devs='
032400             SYS-DEVS-IN-USE OF WS-SYS-AREA '/'
032500             SYS-NO-DEVS OF WS-SYS-AREA.
032550     IF PS-DEBUG-ON
032560         DISPLAY 'PSPROCM TRACE - SNAPSHOT WORK: ' WS-SNAP-DUMP
032570     END-IF.
032600     DISPLAY '-----------------------------------'.
032700 4099-PRINT-SNAPSHOT-EXIT.
032800     EXIT.
032900*
033000*  480-PRINT-ONE-QUEUE IS CALLED ONCE PER QUEUE WITH THE QUEUE-ID,
033100*  DISPLAY LABEL AND REPORT HEADING PRESET BY THE CALLER ABOVE -
033200*  IT WALKS THE QUEUE NON-DESTRUCTIVELY VIA PSQUEUE'S GET-BY-
033300*  INDEX OPCODE SO THE QUEUE ITSELF IS LEFT UNCHANGED.
033400*
033500 480-PRINT-ONE-QUEUE.
033600     MOVE SPACES TO WS-SNAP-LINE.
033700     MOVE 1 TO WS-SNAP-PTR.
033800     STRING WS-PRINT-QUEUE-LABEL DELIMITED BY SPACE
033900            '[' DELIMITED BY SIZE
034000         INTO WS-SNAP-LINE
034100         WITH POINTER WS-SNAP-PTR.
034200     MOVE 'Z' TO WS-QUE-OPCODE.
034300     MOVE WS-PRINT-QUEUE-ID TO WS-QUE-ID.
034400     CALL 'PSQUEUE' USING WS-QUE-PARMS WS-SCRATCH-PCB.
034500     MOVE WS-QUE-COUNT-OUT TO WS-PRINT-QUEUE-COUNT.
034600     MOVE 1 TO WS-PRINT-QUEUE-IDX.
034700     PERFORM 481-APPEND-ONE-PCB
034800         THRU 4819-APPEND-ONE-PCB-EXIT
034900         UNTIL WS-PRINT-QUEUE-IDX > WS-PRINT-QUEUE-COUNT.
035000     STRING ']' DELIMITED BY SIZE
035100         INTO WS-SNAP-LINE
035200         WITH POINTER WS-SNAP-PTR.
035300     DISPLAY WS-PRINT-QUEUE-HEADING ': '
035400             WS-SNAP-LINE (1:WS-SNAP-PTR - 1).
035500 4899-PRINT-ONE-QUEUE-EXIT.
035600     EXIT.
035700*
035800 481-APPEND-ONE-PCB.
035900     MOVE 'G' TO WS-QUE-OPCODE.
036000     MOVE WS-PRINT-QUEUE-ID TO WS-QUE-ID.
036100     MOVE WS-PRINT-QUEUE-IDX TO WS-QUE-INDEX.
036200     CALL 'PSQUEUE' USING WS-QUE-PARMS WS-SCRATCH-PCB.
036300     STRING 'PID ' DELIMITED BY SIZE
036400            PCB-PID OF WS-SCRATCH-PCB DELIMITED BY SIZE
036500            ' ARR ' DELIMITED BY SIZE
036600            PCB-ARRIVAL-TIME OF WS-SCRATCH-PCB DELIMITED BY SIZE
036700            ' BURST ' DELIMITED BY SIZE
036800            PCB-BURST-TIME OF WS-SCRATCH-PCB DELIMITED BY SIZE
036900            ' PRI ' DELIMITED BY SIZE
037000            PCB-PRIORITY OF WS-SCRATCH-PCB DELIMITED BY SIZE
037100            ' MEM ' DELIMITED BY SIZE
037200            PCB-MEMORY-REQ OF WS-SCRATCH-PCB DELIMITED BY SIZE
037300            ' DEV ' DELIMITED BY SIZE
037400            PCB-DEV-REQ OF WS-SCRATCH-PCB DELIMITED BY SIZE
037500            ' ST ' DELIMITED BY SIZE
037600            PCB-STATE OF WS-SCRATCH-PCB DELIMITED BY SIZE
037700         INTO WS-SNAP-LINE
037800         WITH POINTER WS-SNAP-PTR.
037900     IF WS-PRINT-QUEUE-IDX < WS-PRINT-QUEUE-COUNT
038000         STRING ', ' DELIMITED BY SIZE
038100             INTO WS-SNAP-LINE
038200             WITH POINTER WS-SNAP-PTR
038300     END-IF.
038400     ADD 1 TO WS-PRINT-QUEUE-IDX.
038500 4819-APPEND-ONE-PCB-EXIT.
038600     EXIT.
038700*
038800*****************************************************************
038900*                500-DISPATCH-TO-TARGET                           *
039000*****************************************************************
039100*  THE DISCRETE-EVENT ENGINE - BRINGS THE CLOCK FORWARD TO
039200*  WS-TARGET-TIME, ADMITTING, DISPATCHING AND CLOSING SLICES AS
039300*  IT GOES ONE EVENT AT A TIME.
039400*
039500 500-DISPATCH-TO-TARGET.
039520     MOVE WS-CLOCK       TO WS-CLOCK-TRACE-DISP.
039540     MOVE WS-TARGET-TIME TO WS-TARGET-TRACE-DISP.
039560     IF PS-DEBUG-ON
039580         DISPLAY 'PSPROCM TRACE - CLOCK/TARGET: '
039590                 WS-CLOCK-TRACE-VIEW
039600     END-IF.
039700     IF WS-TARGET-TIME < WS-CLOCK
039800         GO TO 5099-DISPATCH-TO-TARGET-EXIT
039900     END-IF.
039950     PERFORM 510-DRAIN-SUBMIT
040000         THRU 5199-DRAIN-SUBMIT-EXIT.
040100     PERFORM 520-READMIT-HOLDS
040200         THRU 5299-READMIT-HOLDS-EXIT.
040300     PERFORM 530-DISPATCH-IDLE-CPU
040400         THRU 5399-DISPATCH-IDLE-CPU-EXIT.
040500     PERFORM 540-ADVANCE-ONE-SLICE
040600         THRU 5499-ADVANCE-ONE-SLICE-EXIT
040700         UNTIL WS-CPU-IDLE OR WS-RUNNING-UNTIL > WS-TARGET-TIME.
040800     MOVE WS-TARGET-TIME TO WS-CLOCK.
040900 5099-DISPATCH-TO-TARGET-EXIT.
041000     EXIT.
041100*
041200 540-ADVANCE-ONE-SLICE.
041300     MOVE WS-RUNNING-UNTIL TO WS-CLOCK.
041400     PERFORM 550-CLOSE-SLICE
041500         THRU 5599-CLOSE-SLICE-EXIT.
041600     PERFORM 510-DRAIN-SUBMIT
041700         THRU 5199-DRAIN-SUBMIT-EXIT.
041800     PERFORM 520-READMIT-HOLDS
041900         THRU 5299-READMIT-HOLDS-EXIT.
042000     PERFORM 530-DISPATCH-IDLE-CPU
042100         THRU 5399-DISPATCH-IDLE-CPU-EXIT.
042200 5499-ADVANCE-ONE-SLICE-EXIT.
042300     EXIT.
042400*
042500*****************************************************************
042600*                  510-DRAIN-SUBMIT                                *
042700*****************************************************************
042800*
042900 510-DRAIN-SUBMIT.
043000     MOVE 'Z' TO WS-QUE-OPCODE.
043100     MOVE 'S' TO WS-QUE-ID.
043200     CALL 'PSQUEUE' USING WS-QUE-PARMS WS-SCRATCH-PCB.
043300     PERFORM 511-DRAIN-ONE-SUBMIT
043400         THRU 5119-DRAIN-ONE-SUBMIT-EXIT
043500         UNTIL WS-QUE-COUNT-OUT = 0.
043600 5199-DRAIN-SUBMIT-EXIT.
043700     EXIT.
043800*
043900 511-DRAIN-ONE-SUBMIT.
044000     MOVE 'D' TO WS-QUE-OPCODE.
044100     MOVE 'S' TO WS-QUE-ID.
044200     CALL 'PSQUEUE' USING WS-QUE-PARMS WS-SCRATCH-PCB.
044300     MOVE 'A' TO WS-RES-OPCODE.
044400     CALL 'PSRESRC' USING WS-RES-PARMS WS-DUMMY-SYS WS-SCRATCH-PCB.
044500     IF WS-RES-SUCCESS
044600         SET PCB-STATE-READY OF WS-SCRATCH-PCB TO TRUE
044700         MOVE 'E' TO WS-QUE-OPCODE
044800         MOVE 'R' TO WS-QUE-ID
044900         CALL 'PSQUEUE' USING WS-QUE-PARMS WS-SCRATCH-PCB
045000     ELSE
045100         SET PCB-STATE-BLOCKED OF WS-SCRATCH-PCB TO TRUE
045200         IF PCB-PRIORITY-HIGH OF WS-SCRATCH-PCB
045300             MOVE '1' TO WS-QUE-ID
045400         ELSE
045500             MOVE '2' TO WS-QUE-ID
045600         END-IF
045700         MOVE 'E' TO WS-QUE-OPCODE
045800         CALL 'PSQUEUE' USING WS-QUE-PARMS WS-SCRATCH-PCB
045900     END-IF.
046000     MOVE 'Z' TO WS-QUE-OPCODE.
046100     MOVE 'S' TO WS-QUE-ID.
046200     CALL 'PSQUEUE' USING WS-QUE-PARMS WS-SCRATCH-PCB.
046300 5119-DRAIN-ONE-SUBMIT-EXIT.
046400     EXIT.
046500*
046600*****************************************************************
046700*                 520-READMIT-HOLDS                                *
046800*****************************************************************
046900*  HQ1'S HEAD HAS PRECEDENCE OVER HQ2'S HEAD; A PASS IS TRIED
047000*  AGAIN AS LONG AS THE LAST PASS ADMITTED SOMEONE - SEE BUSINESS
047100*  RULES, ADMISSION.
047200*
047300 520-READMIT-HOLDS.
047400     PERFORM 521-READMIT-PASS
047500         THRU 5219-READMIT-PASS-EXIT
047600         UNTIL NOT WS-PASS-ADMITTED.
047700 5299-READMIT-HOLDS-EXIT.
047800     EXIT.
047900*
048000 521-READMIT-PASS.
048100     SET WS-PASS-ADMITTED TO FALSE.
048200     PERFORM 522-TRY-HQ1
048300         THRU 5229-TRY-HQ1-EXIT.
048400     IF NOT WS-PASS-ADMITTED
048500         PERFORM 523-TRY-HQ2
048600             THRU 5239-TRY-HQ2-EXIT
048700     END-IF.
048800     IF NOT WS-PASS-ADMITTED
048900         GO TO 5219-READMIT-PASS-EXIT
049000     END-IF.
049100     SET WS-PASS-ADMITTED TO TRUE.
049200 5219-READMIT-PASS-EXIT.
049300     EXIT.
049400*
049500 522-TRY-HQ1.
049600     MOVE 'P' TO WS-QUE-OPCODE.
049700     MOVE '1' TO WS-QUE-ID.
049800     CALL 'PSQUEUE' USING WS-QUE-PARMS WS-SCRATCH-PCB.
049900     IF WS-QUE-FOUND
050000         MOVE 'A' TO WS-RES-OPCODE
050100         CALL 'PSRESRC' USING WS-RES-PARMS WS-DUMMY-SYS
050200             WS-SCRATCH-PCB
050300         IF WS-RES-SUCCESS
050400             MOVE 'D' TO WS-QUE-OPCODE
050500             MOVE '1' TO WS-QUE-ID
050600             CALL 'PSQUEUE' USING WS-QUE-PARMS WS-SCRATCH-PCB
050700             SET PCB-STATE-READY OF WS-SCRATCH-PCB TO TRUE
050800             MOVE 'E' TO WS-QUE-OPCODE
050900             MOVE 'R' TO WS-QUE-ID
051000             CALL 'PSQUEUE' USING WS-QUE-PARMS WS-SCRATCH-PCB
051100             SET WS-PASS-ADMITTED TO TRUE
051200         END-IF
051300     END-IF.
051400 5229-TRY-HQ1-EXIT.
051500     EXIT.
051600*
051700 523-TRY-HQ2.
051800     MOVE 'P' TO WS-QUE-OPCODE.
051900     MOVE '2' TO WS-QUE-ID.
052000     CALL 'PSQUEUE' USING WS-QUE-PARMS WS-SCRATCH-PCB.
052100     IF WS-QUE-FOUND
052200         MOVE 'A' TO WS-RES-OPCODE
052300         CALL 'PSRESRC' USING WS-RES-PARMS WS-DUMMY-SYS
052400             WS-SCRATCH-PCB
052500         IF WS-RES-SUCCESS
052600             MOVE 'D' TO WS-QUE-OPCODE
052700             MOVE '2' TO WS-QUE-ID
052800             CALL 'PSQUEUE' USING WS-QUE-PARMS WS-SCRATCH-PCB
052900             SET PCB-STATE-READY OF WS-SCRATCH-PCB TO TRUE
053000             MOVE 'E' TO WS-QUE-OPCODE
053100             MOVE 'R' TO WS-QUE-ID
053200             CALL 'PSQUEUE' USING WS-QUE-PARMS WS-SCRATCH-PCB
053300             SET WS-PASS-ADMITTED TO TRUE
053400         END-IF
053500     END-IF.
053600 5239-TRY-HQ2-EXIT.
053700     EXIT.
053800*
053900*****************************************************************
054000*               530-DISPATCH-IDLE-CPU                             *
054100*****************************************************************
054200*
054300 530-DISPATCH-IDLE-CPU.
054400     IF WS-CPU-IDLE
054500         MOVE 'Z' TO WS-QUE-OPCODE
054600         MOVE 'R' TO WS-QUE-ID
054700         CALL 'PSQUEUE' USING WS-QUE-PARMS WS-SCRATCH-PCB
054800         IF WS-QUE-COUNT-OUT > 0
054900             MOVE 'D' TO WS-QUE-OPCODE
055000             CALL 'PSQUEUE' USING WS-QUE-PARMS WS-SCRATCH-PCB
055100             MOVE 'V' TO WS-QUE-OPCODE
055200             CALL 'PSQUEUE' USING WS-QUE-PARMS WS-SCRATCH-PCB
055300             MOVE WS-QUE-SUM-OUT TO WS-SCHED-READY-SUM
055400             MOVE WS-QUE-COUNT-OUT TO WS-SCHED-READY-COUNT
055500             CALL 'PSSCHED' USING WS-SCHED-PARMS WS-SCRATCH-PCB
055600             SET PCB-STATE-RUNNING OF WS-SCRATCH-PCB TO TRUE
055700             MOVE WS-SCRATCH-PCB TO WS-RUNNING-PCB
055800             MOVE WS-CLOCK TO WS-LAST-DISPATCH-TIME
055900             MOVE PCB-BURST-TIME OF WS-RUNNING-PCB
056000                 TO WS-REMAINING-BURST-TMP
056100             IF WS-SCHED-COMPUTED-SLICE < WS-REMAINING-BURST-TMP
056200                 MOVE WS-SCHED-COMPUTED-SLICE TO WS-SLICE-TMP
056300             ELSE
056400                 MOVE WS-REMAINING-BURST-TMP TO WS-SLICE-TMP
056500             END-IF
056600             IF WS-SLICE-TMP < 1
056700                 MOVE 1 TO WS-SLICE-TMP
056800             END-IF
056900             COMPUTE WS-RUNNING-UNTIL = WS-CLOCK + WS-SLICE-TMP
057000             SET WS-CPU-BUSY TO TRUE
057100         END-IF
057200     END-IF.
057300 5399-DISPATCH-IDLE-CPU-EXIT.
057400     EXIT.
057500*
057600*****************************************************************
057700*                   550-CLOSE-SLICE                                *
057800*****************************************************************
057900*
058000 550-CLOSE-SLICE.
058100     COMPUTE WS-ELAPSED =
058200         WS-RUNNING-UNTIL - WS-LAST-DISPATCH-TIME.
058300     IF WS-ELAPSED > PCB-BURST-TIME OF WS-RUNNING-PCB
058400         MOVE ZERO TO PCB-BURST-TIME OF WS-RUNNING-PCB
058500     ELSE
058600         SUBTRACT WS-ELAPSED FROM PCB-BURST-TIME OF WS-RUNNING-PCB
058700     END-IF.
058800     IF PCB-BURST-TIME OF WS-RUNNING-PCB = ZERO
058900         SET PCB-STATE-FINISHED OF WS-RUNNING-PCB TO TRUE
059000         MOVE 'R' TO WS-RES-OPCODE
059100         CALL 'PSRESRC' USING WS-RES-PARMS WS-DUMMY-SYS
059200             WS-RUNNING-PCB
059300     ELSE
059400         SET PCB-STATE-READY OF WS-RUNNING-PCB TO TRUE
059500         MOVE 'E' TO WS-QUE-OPCODE
059600         MOVE 'R' TO WS-QUE-ID
059700         CALL 'PSQUEUE' USING WS-QUE-PARMS WS-RUNNING-PCB
059800     END-IF.
059900     SET WS-CPU-IDLE TO TRUE.
060000 5599-CLOSE-SLICE-EXIT.
060100     EXIT.
060200*
060300*****************************************************************
060400*               900-NEXT-DECISION-TIME                            *
060500*****************************************************************
060600*  0 IF IDLE OR NO DECISION PENDING, ELSE THE TICKS REMAINING ON
060700*  THE CURRENT SLICE.  NOT CALLED FROM ANY "C"/"A"/"D" COMMAND -
060800*  KEPT FOR THE OPERATIONS CONSOLE INQUIRY TOOL.
061000*
061100 900-NEXT-DECISION-TIME.
061200     MOVE ZERO TO PS-PM-RESULT-TIME.
061300     IF WS-CPU-BUSY AND WS-RUNNING-UNTIL > WS-CLOCK
061400         COMPUTE PS-PM-RESULT-TIME = WS-RUNNING-UNTIL - WS-CLOCK
061500     END-IF.
061600 9099-NEXT-DECISION-TIME-EXIT.
061700     EXIT.
061800*
061900*****************************************************************
062000*                       999-ABEND                                 *
062100*****************************************************************
062200*
062300 999-ABEND.
062400     DISPLAY 'PSPROCM ABENDING - UNKNOWN OPCODE: ' PS-PM-OPCODE.
062500 9999-ABEND-EXIT.
062600     EXIT.
