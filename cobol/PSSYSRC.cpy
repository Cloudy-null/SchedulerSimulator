000100*****************************************************************
000200*                       PSSYSRC  -  COPY MEMBER                 *
000300*****************************************************************
000400*A    ABSTRACT..                                                *
000500*  SYSTEM RESOURCES RECORD FOR THE BATCH SCHEDULING SIMULATOR.  *
000600*  ONE COPY OF THIS RECORD IS OWNED BY PSRESRC AND REFLECTS THE *
000700*  TOTAL/IN-USE MEMORY AND DEVICE POOLS FOR THE CURRENT RUN.    *
000800*  NEGATIVE OPERANDS FROM A "C" COMMAND ARE CLAMPED TO ZERO     *
000900*  BEFORE THEY EVER REACH THIS RECORD - SEE PSRESRC,            *
000950*  100-INITIALIZE-RESOURCES.                                    *
001000*                                                                *
001100*H    MODIFICATION HISTORY..                                    *
001200*     DATE     BY   TICKET     DESCRIPTION                      *
001300*     -------- ---- ---------- ----------------------------     *
001400*     04/12/91 RVM  PS-0001    ORIGINAL COPYBOOK.                *
001500*     06/30/94 CJT  PS-0057    SPLIT DEVICE COUNTERS OUT TO      *
001600*                              PIC 9(04) - SITE NEVER RUNS MORE  *
001700*                              THAN A FEW HUNDRED SPOOLED UNITS. *
001800*     11/05/98 DKL  PS-0102    Y2K REVIEW - NO DATE FIELDS IN    *
001900*                              THIS MEMBER, NO CHANGE REQUIRED.  *
001910*     04/03/00 CJT  PS-0119    REVIEWED WITH THE OTHER COPY MEMBERS *
001920*                              DURING THE COMP-3 AUDIT - NO BINARY  *
001930*                              FIELDS HERE, NO CHANGE NEEDED.       *
002000*****************************************************************
002100*
002200 01  PS-SYSRES-RECORD.
002300     05  SYS-MEMORY-SIZE             PIC 9(09).
002400     05  SYS-NO-DEVS                 PIC 9(04).
002500     05  SYS-MEM-IN-USE              PIC 9(09).
002600     05  SYS-DEVS-IN-USE             PIC 9(04).
002700     05  SYS-MEM-IN-USE-X REDEFINES SYS-MEM-IN-USE
002800                                     PIC X(09).
002900     05  FILLER                      PIC X(20).
003000*
